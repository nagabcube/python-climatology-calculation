000100 IDENTIFICATION DIVISION.                                                 
000200                                                                          
000300 PROGRAM-ID.     WEIGHTS0E.                                               
000400 AUTHOR.         H. ROTTMANN.                                             
000500 INSTALLATION.   WSOFT RECHENZENTRUM KARLSRUHE.                           
000600 DATE-WRITTEN.   1990-03-05.                                              
000700 DATE-COMPILED.                                                           
000800 SECURITY.       NUR FUER INTERNEN GEBRAUCH - ABTEILUNG HYDRO-EDV.        
000900                                                                          
001000*****************************************************************         
001100* Letzte Aenderung :: 2002-08-06                                          
001200* Letzte Version   :: B.04.00                                             
001300* Kurzbeschreibung :: Ableitung der klimatologischen Gewichte aus         
001400*                     Stunden- und Dreistundensummen NEMTI                
001500*                                                                         
001600*-----------------------------------------------------------------        
001700* Vers. | Datum    | von | Kommentar                                      
001800*-------|----------|-----|----------------------------------------        
001900* A.00.00|1990-03-05| jsk | Neuerstellung                                 
002000* A.01.00|1991-07-22| jsk | Aggregations- und Normalisierungsschri        
002100*        |          |     | als eigene Abschnitte ergaenzt                
002200* A.02.00|1994-10-11| jsk | Tabellensuche ueber SEARCH ALL statt          
002300*        |          |     | linearer Suche (Laufzeit Jahresdaten)         
002400* B.00.00|1997-05-02| bwt | Blockpruefung AGG-PR > 0 vor Gewichts-        
002500*        |          |     | bildung ergaenzt                              
002600* B.01.00|1998-12-01| bwt | Jahr-2000-Umstellung - Zeitfelder             
002700*        |          |     | vierstellig gefuehrt (Y2K)                    
002800* B.02.00|1999-03-22| bwt | Abschlussmeldung um Blockstatistik            
002900*        |          |     | erweitert                                     
003000* B.03.00|2002-02-19| bwt | Abschlussmeldung um Datenzeitraum,            
003100*        |          |     | Jahrgangsliste und eindeutige W-YMDH-Anzahl   
003200*        |          |     | erweitert                                     
003300* B.04.00|2002-08-06| jsk | B095-JAHR-ANZEIGEN als eigenen Abschnitt mit  
003400*        |          |     | -00/-99 gefuehrt statt als Einzelparagraph    
003500*-----------------------------------------------------------------        
003600*                                                                         
003700* Programmbeschreibung                                                    
003800* --------------------                                                    
003900*                                                                         
004000* Liest die Stundensummen AGG1H vollstaendig in eine nach Zeit            
004100* aufsteigend sortierte Tabelle ein (nur Saetze mit PR > 0). Liest        
004200* anschliessend die Dreistundensummen AGG3H und sucht je Block            
004300* (Stunden T,T+1,T+2) die zugehoerigen Stundenwerte; daraus werden        
004400* die rohen Gewichte w(i) = Stunde(i) / Blocksumme gebildet,              
004500* gemittelt (Aggregation) und normiert (Normalisierung) und als           
004600* WEIGHT-REC in WEIGHTOUT geschrieben.                                    
004700*                                                                         
004800******************************************************************        
004900                                                                          
005000 ENVIRONMENT DIVISION.                                                    
005100                                                                          
005200 CONFIGURATION SECTION.                                                   
005300                                                                          
005400 SPECIAL-NAMES.                                                           
005500     SWITCH-15 IS ANZEIGE-VERSION                                         
005600         ON STATUS IS SHOW-VERSION                                        
005700     CLASS ALPHNUM IS "0123456789"                                        
005800                      "abcdefghijklmnopqrstuvwxyz"                        
005900                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
006000                      " .,;-_!$%&/=*+".                                   
006100                                                                          
006200 INPUT-OUTPUT SECTION.                                                    
006300                                                                          
006400 FILE-CONTROL.                                                            
006500 SELECT AGG-1H-FILE    ASSIGN TO AGG1H                                    
006600     FILE STATUS IS WS-FS-1H.                                             
006700 SELECT AGG-3H-FILE    ASSIGN TO AGG3H                                    
006800     FILE STATUS IS WS-FS-3H.                                             
006900 SELECT WEIGHT-OUT-FILE ASSIGN TO WEIGHTOUT                               
007000     FILE STATUS IS WS-FS-WGT.                                            
007100                                                                          
007200 DATA DIVISION.                                                           
007300                                                                          
007400 FILE SECTION.                                                            
007500                                                                          
007600 FD  AGG-1H-FILE                                                          
007700     LABEL RECORD STANDARD                                                
007800     RECORDING MODE F.                                                    
007900 01  AGG-1H-RECORD            PIC X(40).                                  
008000                                                                          
008100 FD  AGG-3H-FILE                                                          
008200     LABEL RECORD STANDARD                                                
008300     RECORDING MODE F.                                                    
008400 01  AGG-3H-RECORD            PIC X(40).                                  
008500                                                                          
008600 FD  WEIGHT-OUT-FILE                                                      
008700     LABEL RECORD STANDARD                                                
008800     RECORDING MODE F.                                                    
008900 01  WEIGHT-OUT-RECORD        PIC X(40).                                  
009000                                                                          
009100 WORKING-STORAGE SECTION.                                                 
009200*-----------------------------------------------------------------        
009300* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
009400*-----------------------------------------------------------------        
009500 01  COMP-FELDER.                                                         
009600     05  C4-ADD-STD            PIC S9(04) COMP.                           
009700     05  C4-POS                PIC S9(04) COMP.                           
009800     05  C4-GRUPPE-ANZ         PIC S9(04) COMP.                           
009900     05  C4-JAHRGANG-POS       PIC S9(04) COMP.                           
010000*-----------------------------------------------------------------        
010100* Display-Felder: Praefix D                                               
010200*-----------------------------------------------------------------        
010300 01  DISPLAY-FELDER.                                                      
010400     05  D-NUM9                PIC  9(09).                                
010500     05  D-SUM                 PIC -9(09).9(04).                          
010600*-----------------------------------------------------------------        
010700* Felder mit konstantem Inhalt: Praefix K                                 
010800*-----------------------------------------------------------------        
010900 01  KONSTANTE-FELDER.                                                    
011000     05  K-MODUL               PIC X(08)  VALUE "WEIGHTS0E".              
011100     05  K-VERSION             PIC X(08)  VALUE "B.04.00 ".               
011200*-----------------------------------------------------------------        
011300* Conditional-Felder                                                      
011400*-----------------------------------------------------------------        
011500 01  SCHALTER.                                                            
011600     05  FILE-STATUS           PIC X(02).                                 
011700     88  FILE-OK                       VALUE "00".                        
011800     88  FILE-NOK                      VALUE "01" THRU "99".              
011900     05  REC-STAT REDEFINES    FILE-STATUS.                               
012000     10  FILE-STATUS1      PIC X.                                         
012100     88  FILE-EOF                   VALUE "1".                            
012200     10  FILLER            PIC X.                                         
012300     05  PRG-STATUS            PIC 9       VALUE ZERO.                    
012400     88  PRG-OK                         VALUE ZERO.                       
012500     88  PRG-ABBRUCH                    VALUE 1.                          
012600     05  WS-EOF-1H             PIC X       VALUE "N".                     
012700     88  EOF-1H                        VALUE "Y".                         
012800     05  WS-EOF-3H             PIC X       VALUE "N".                     
012900     88  EOF-3H                        VALUE "Y".                         
013000     05  WS-HOUR-FOUND         PIC X       VALUE "N".                     
013100     88  HOUR-FOUND                    VALUE "Y".                         
013200     05  WS-JAHRGANG-GEFUNDEN  PIC X       VALUE "N".                     
013300     88  JAHRGANG-GEFUNDEN             VALUE "Y".                         
013400     05  WS-PERIODE-GESETZT    PIC X       VALUE "N".                     
013500     88  PERIODE-GESETZT               VALUE "Y".                         
013600*-----------------------------------------------------------------        
013700* Dateistatus je Datei                                                    
013800*-----------------------------------------------------------------        
013900 01  WS-FILE-STATUSES.                                                    
014000     05  WS-FS-1H              PIC X(02).                                 
014100     05  WS-FS-3H              PIC X(02).                                 
014200     05  WS-FS-WGT             PIC X(02).                                 
014300*-----------------------------------------------------------------        
014400* COPY der Satzbilder PRCALC1 und WEIGHTS                                 
014500*-----------------------------------------------------------------        
014600 COPY PRCREC0C OF "=COBCPY".                                              
014700 COPY WGTREC0C OF "=COBCPY".                                              
014800                                                                          
014900*-----------------------------------------------------------------        
015000* Stundentabelle (nur Saetze mit PR > 0), Suche ueber SEARCH ALL          
015100*-----------------------------------------------------------------        
015200 01  WS-HOURLY-TAB.                                                       
015300     05  WS-HOURLY-CT          PIC S9(05) COMP VALUE ZERO.                
015400     05  WS-HOURLY-ENTRY OCCURS 50000 TIMES                               
015500     ASCENDING KEY IS WH-TIME                                             
015600     INDEXED BY WH-IDX.                                                   
015700     10  WH-TIME           PIC X(16).                                     
015800     10  WH-PR              PIC S9(05)V9(04).                             
015900*-----------------------------------------------------------------        
016000* Blockwerte (T, T+1h, T+2h) fuer den aktuellen Dreistundensatz           
016100*-----------------------------------------------------------------        
016200 01  WS-BLOCK-ZEITEN.                                                     
016300     05  WS-BZ-TIME OCCURS 3 TIMES.                                       
016400     10  BZ-TIME           PIC X(16).                                     
016500     10  BZ-TIME-ANTEILE REDEFINES BZ-TIME.                               
016600     15  BZ-JJJJ        PIC 9(04).                                        
016700     15  FILLER         PIC X(01).                                        
016800     15  BZ-MM          PIC 9(02).                                        
016900     15  FILLER         PIC X(01).                                        
017000     15  BZ-TT          PIC 9(02).                                        
017100     15  FILLER         PIC X(01).                                        
017200     15  BZ-HH          PIC 9(02).                                        
017300     15  FILLER         PIC X(01).                                        
017400     15  BZ-MI          PIC 9(02).                                        
017500     10  BZ-HOURLY-PR      PIC S9(05)V9(04).                              
017600*-----------------------------------------------------------------        
017700* Arbeitsuhr fuer den allgemeinen Stundenvorschub (C900)                  
017800*-----------------------------------------------------------------        
017900 01  WS-CLOCK-TIME-GROUP.                                                 
018000     05  WS-CLOCK-TIME          PIC X(16).                                
018100     05  WS-CLOCK-ANTEILE REDEFINES WS-CLOCK-TIME.                        
018200     10  WS-CLOCK-YYYY      PIC 9(04).                                    
018300     10  FILLER             PIC X(01).                                    
018400     10  WS-CLOCK-MM        PIC 9(02).                                    
018500     10  FILLER             PIC X(01).                                    
018600     10  WS-CLOCK-DD        PIC 9(02).                                    
018700     10  FILLER             PIC X(01).                                    
018800     10  WS-CLOCK-HH        PIC 9(02).                                    
018900     10  FILLER             PIC X(01).                                    
019000     10  WS-CLOCK-MI        PIC 9(02).                                    
019100*-----------------------------------------------------------------        
019200* Schaltjahrtabelle (wie NCLOAD0E/PRCALC1E)                               
019300*-----------------------------------------------------------------        
019400 01  WS-DIM-CONST              PIC X(24)                                  
019500     VALUE "312831303130313130313031".                                    
019600 01  WS-DIM-TABLE REDEFINES WS-DIM-CONST.                                 
019700     05  WS-DIM                PIC 9(02) OCCURS 12 TIMES.                 
019800                                                                          
019900 01  WS-LEAP-WORK.                                                        
020000     05  WS-LEAP-Q             PIC S9(04) COMP.                           
020100     05  WS-LEAP-R4            PIC S9(04) COMP.                           
020200     05  WS-LEAP-R100          PIC S9(04) COMP.                           
020300     05  WS-LEAP-R400          PIC S9(04) COMP.                           
020400*-----------------------------------------------------------------        
020500* Gewichtsbildung - Roh-, Aggregations- und Normwert                      
020600*-----------------------------------------------------------------        
020700 01  WS-WEIGHT-WORK.                                                      
020800     05  WS-RAW-WEIGHT          PIC S9(01)V9(06).                         
020900     05  WS-AGG-WEIGHT          PIC S9(01)V9(04).                         
021000     05  WS-GROUP-SUM           PIC S9(01)V9(04).                         
021100     05  WS-NORM-WEIGHT         PIC S9(01)V9(04).                         
021200     05  WS-BLOCK-SUM           PIC S9(05)V9(04).                         
021300*-----------------------------------------------------------------        
021400* Laufsummen fuer die Abschlussmeldung                                    
021500*-----------------------------------------------------------------        
021600 01  WS-TOTALS.                                                           
021700     05  WS-COUNT-1H            PIC 9(09) COMP VALUE ZERO.                
021800     05  WS-COUNT-3H            PIC 9(09) COMP VALUE ZERO.                
021900     05  WS-COUNT-BLOCKS-OK     PIC 9(09) COMP VALUE ZERO.                
022000     05  WS-COUNT-BLOCKS-SKIP   PIC 9(09) COMP VALUE ZERO.                
022100     05  WS-COUNT-WEIGHT-ROWS   PIC 9(09) COMP VALUE ZERO.                
022200*-----------------------------------------------------------------        
022300* Datenzeitraum (Blockanfang MIN/MAX) und Jahrgangsliste fuer die         
022400* Abschlussmeldung                                                        
022500*-----------------------------------------------------------------        
022600 01  WS-PERIODE-FELDER.                                                   
022700     05  WS-MIN-BLOCK-TIME     PIC X(16)  VALUE SPACES.                   
022800     05  WS-MAX-BLOCK-TIME     PIC X(16)  VALUE SPACES.                   
022900 01  WS-JAHRGANG-TAB.                                                     
023000     05  WS-JAHRGANG-CT        PIC S9(04) COMP VALUE ZERO.                
023100     05  WS-JAHRGANG-EINTRAG   PIC 9(04)  OCCURS 100 TIMES.               
023200*-----------------------------------------------------------------        
023300* Eindeutige W-YMDH - Zaehlung ueber den Vergleich mit dem zuletzt        
023400* geschriebenen Schluessel (AGG-3H liegt aufsteigend sortiert vor)        
023500*-----------------------------------------------------------------        
023600 01  WS-YMDH-FELDER.                                                      
023700     05  WS-LAST-YMDH          PIC X(16)  VALUE SPACES.                   
023800     05  WS-COUNT-YMDH-DISTINCT PIC 9(09) COMP VALUE ZERO.                
023900                                                                          
024000 PROCEDURE DIVISION.                                                      
024100******************************************************************        
024200* Steuerungs-Section                                                      
024300******************************************************************        
024400 A100-STEUERUNG SECTION.                                                  
024500 A100-00.                                                                 
024600     IF  SHOW-VERSION                                                     
024700     DISPLAY K-MODUL " VERSION " K-VERSION                                
024800     STOP RUN                                                             
024900     END-IF                                                               
025000                                                                          
025100     PERFORM B000-VORLAUF                                                 
025200                                                                          
025300     IF  PRG-OK                                                           
025400     PERFORM B100-VERARBEITUNG                                            
025500     END-IF                                                               
025600                                                                          
025700     PERFORM B090-ENDE                                                    
025800     STOP RUN                                                             
025900     .                                                                    
026000 A100-99.                                                                 
026100     EXIT.                                                                
026200                                                                          
026300******************************************************************        
026400* Vorlauf - Dateien oeffnen, Stundentabelle aufbauen                      
026500******************************************************************        
026600 B000-VORLAUF SECTION.                                                    
026700 B000-00.                                                                 
026800     PERFORM C000-INIT                                                    
026900     PERFORM F100-OPEN-FILES                                              
027000                                                                          
027100     IF  PRG-OK                                                           
027200     PERFORM C100-LOAD-HOURLY                                             
027300     END-IF                                                               
027400     .                                                                    
027500 B000-99.                                                                 
027600     EXIT.                                                                
027700                                                                          
027800******************************************************************        
027900* Nachlauf - Abschlussmeldung und Dateien schliessen                      
028000******************************************************************        
028100 B090-ENDE SECTION.                                                       
028200 B090-00.                                                                 
028300     DISPLAY " *----------------------------------------*"                
028400     DISPLAY " *  WEIGHTS0E - KONTROLLTOTALE               "              
028500     DISPLAY " *----------------------------------------*"                
028600     MOVE WS-COUNT-1H          TO D-NUM9                                  
028700     DISPLAY " *  SAETZE AGG1H GELADEN      = " D-NUM9                    
028800     MOVE WS-COUNT-3H          TO D-NUM9                                  
028900     DISPLAY " *  SAETZE AGG3H GELESEN      = " D-NUM9                    
029000     MOVE WS-COUNT-BLOCKS-OK    TO D-NUM9                                 
029100     DISPLAY " *  BLOECKE MIT GEWICHTEN     = " D-NUM9                    
029200     MOVE WS-COUNT-BLOCKS-SKIP  TO D-NUM9                                 
029300     DISPLAY " *  BLOECKE OHNE GEWICHT (S=0)= " D-NUM9                    
029400     MOVE WS-COUNT-WEIGHT-ROWS  TO D-NUM9                                 
029500     DISPLAY " *  WEIGHT-REC GESCHRIEBEN    = " D-NUM9                    
029600     DISPLAY " *  DATENZEITRAUM BLOCKANFANG = " WS-MIN-BLOCK-TIME         
029700     DISPLAY " *                        BIS = " WS-MAX-BLOCK-TIME         
029800     MOVE WS-COUNT-YMDH-DISTINCT TO D-NUM9                                
029900     DISPLAY " *  W-YMDH EINDEUTIG GESCHRIEBEN = " D-NUM9                 
030000     DISPLAY " *  JAHRGAENGE IM DATENZEITRAUM:              "             
030100     MOVE 1 TO C4-JAHRGANG-POS                                            
030200     PERFORM B095-JAHR-ANZEIGEN UNTIL C4-JAHRGANG-POS > WS-JAHRGANG-CT    
030300     DISPLAY " *----------------------------------------*"                
030400                                                                          
030500     IF  PRG-ABBRUCH                                                      
030600     DISPLAY " *       ABBRUCH WEIGHTS0E                 *"               
030700     ELSE                                                                 
030800     DISPLAY " *       ENDE WEIGHTS0E                    *"               
030900     END-IF                                                               
031000     PERFORM F900-CLOSE-ALL                                               
031100     .                                                                    
031200 B090-99.                                                                 
031300     EXIT.                                                                
031400                                                                          
031500*****************************************************************         
031600* Jahrgangsliste der Abschlussmeldung zeilenweise ausgeben                
031700*****************************************************************         
031800 B095-JAHR-ANZEIGEN SECTION.                                              
031900 B095-00.                                                                 
032000     DISPLAY " *       " WS-JAHRGANG-EINTRAG(C4-JAHRGANG-POS)             
032100     ADD 1 TO C4-JAHRGANG-POS                                             
032200     .                                                                    
032300 B095-99.                                                                 
032400     EXIT.                                                                
032500                                                                          
032600******************************************************************        
032700* Verarbeitung - Dreistundensummen einlesen, Gewichte bilden              
032800******************************************************************        
032900 B100-VERARBEITUNG SECTION.                                               
033000 B100-00.                                                                 
033100     PERFORM C200-READ-3H                                                 
033200     PERFORM C210-BLOCK-VERARBEITEN UNTIL EOF-3H                          
033300     .                                                                    
033400 B100-99.                                                                 
033500     EXIT.                                                                
033600                                                                          
033700******************************************************************        
033800* Initialisierung von Feldern                                             
033900******************************************************************        
034000 C000-INIT SECTION.                                                       
034100 C000-00.                                                                 
034200     INITIALIZE SCHALTER WS-TOTALS WS-HOURLY-TAB                          
034300     DISPLAY " *----------------------------------------*"                
034400     DISPLAY " *  WEIGHTS0E - GEWICHTSABLEITUNG NEMTI      "              
034500     DISPLAY " *----------------------------------------*"                
034600     .                                                                    
034700 C000-99.                                                                 
034800     EXIT.                                                                
034900                                                                          
035000******************************************************************        
035100* Stundentabelle laden - nur Saetze mit PR > 0, bereits aufsteigen        
035200* nach Zeit sortiert (Ausgabe PRCALC1E)                                   
035300******************************************************************        
035400 C100-LOAD-HOURLY SECTION.                                                
035500 C100-00.                                                                 
035600     PERFORM C110-READ-1H                                                 
035700     PERFORM C120-1H-UEBERNEHMEN UNTIL EOF-1H                             
035800     .                                                                    
035900 C100-99.                                                                 
036000     EXIT.                                                                
036100                                                                          
036200 C110-READ-1H.                                                            
036300     READ AGG-1H-FILE INTO AGG-REC                                        
036400     AT END                                                               
036500     SET EOF-1H TO TRUE                                                   
036600     NOT AT END                                                           
036700     ADD 1 TO WS-COUNT-1H                                                 
036800     END-READ                                                             
036900     .                                                                    
037000                                                                          
037100 C120-1H-UEBERNEHMEN.                                                     
037200     IF  AGG-PR > ZERO                                                    
037300     ADD 1 TO WS-HOURLY-CT                                                
037400     MOVE AGG-TIME TO WH-TIME(WS-HOURLY-CT)                               
037500     MOVE AGG-PR   TO WH-PR(WS-HOURLY-CT)                                 
037600     END-IF                                                               
037700     PERFORM C110-READ-1H                                                 
037800     .                                                                    
037900                                                                          
038000 C200-READ-3H.                                                            
038100     READ AGG-3H-FILE INTO AGG-REC                                        
038200     AT END                                                               
038300     SET EOF-3H TO TRUE                                                   
038400     NOT AT END                                                           
038500     ADD 1 TO WS-COUNT-3H                                                 
038600     END-READ                                                             
038700     .                                                                    
038800                                                                          
038900******************************************************************        
039000* Einen Dreistundenblock verarbeiten: Blockstunden ableiten, die          
039100* drei Stundenwerte nachschlagen, Gewichte bilden und schreiben           
039200******************************************************************        
039300 C210-BLOCK-VERARBEITEN.                                                  
039400     IF  AGG-PR > ZERO                                                    
039500     PERFORM C220-BLOCKSTUNDEN-ABLEITEN                                   
039600     PERFORM C230-STUNDEN-NACHSCHLAGEN                                    
039700     COMPUTE WS-BLOCK-SUM = BZ-HOURLY-PR(1) + BZ-HOURLY-PR(2)             
039800     + BZ-HOURLY-PR(3)                                                    
039900     IF  WS-BLOCK-SUM > ZERO                                              
040000     PERFORM C240-GEWICHTE-SCHREIBEN                                      
040100     ADD 1 TO WS-COUNT-BLOCKS-OK                                          
040200     PERFORM C225-PERIODE-FORTSCHREIBEN                                   
040300     ELSE                                                                 
040400     ADD 1 TO WS-COUNT-BLOCKS-SKIP                                        
040500     END-IF                                                               
040600     END-IF                                                               
040700     PERFORM C200-READ-3H                                                 
040800     .                                                                    
040900                                                                          
041000******************************************************************        
041100* Die drei Blockzeiten T, T+1h, T+2h aus dem Satz ableiten                
041200******************************************************************        
041300 C220-BLOCKSTUNDEN-ABLEITEN.                                              
041400     MOVE AGG-TIME TO BZ-TIME(1)                                          
041500     MOVE 1 TO C4-ADD-STD                                                 
041600     MOVE BZ-TIME(1) TO WS-CLOCK-TIME                                     
041700     PERFORM C900-STUNDE-ADDIEREN                                         
041800     MOVE WS-CLOCK-TIME TO BZ-TIME(2)                                     
041900     MOVE BZ-TIME(2) TO WS-CLOCK-TIME                                     
042000     PERFORM C900-STUNDE-ADDIEREN                                         
042100     MOVE WS-CLOCK-TIME TO BZ-TIME(3)                                     
042200     .                                                                    
042300                                                                          
042400******************************************************************        
042500* Datenzeitraum (MIN/MAX Blockanfang) und Jahrgangsliste fuer die         
042600* Abschlussmeldung fortschreiben - nur fuer Bloecke mit Gewicht           
042700******************************************************************        
042800 C225-PERIODE-FORTSCHREIBEN.                                              
042900     IF  NOT PERIODE-GESETZT                                              
043000     MOVE BZ-TIME(1) TO WS-MIN-BLOCK-TIME                                 
043100     MOVE BZ-TIME(1) TO WS-MAX-BLOCK-TIME                                 
043200     SET PERIODE-GESETZT TO TRUE                                          
043300     ELSE                                                                 
043400     IF  BZ-TIME(1) < WS-MIN-BLOCK-TIME                                   
043500     MOVE BZ-TIME(1) TO WS-MIN-BLOCK-TIME                                 
043600     END-IF                                                               
043700     IF  BZ-TIME(1) > WS-MAX-BLOCK-TIME                                   
043800     MOVE BZ-TIME(1) TO WS-MAX-BLOCK-TIME                                 
043900     END-IF                                                               
044000     END-IF                                                               
044100     PERFORM C226-JAHRGANG-EINTRAGEN                                      
044200     .                                                                    
044300                                                                          
044400 C226-JAHRGANG-EINTRAGEN.                                                 
044500     MOVE "N" TO WS-JAHRGANG-GEFUNDEN                                     
044600     MOVE 1 TO C4-JAHRGANG-POS                                            
044700     PERFORM C227-JAHRGANG-SUCHEN UNTIL C4-JAHRGANG-POS > WS-JAHRGANG-CT  
044800     OR JAHRGANG-GEFUNDEN                                                 
044900     IF  NOT JAHRGANG-GEFUNDEN                                            
045000     ADD 1 TO WS-JAHRGANG-CT                                              
045100     MOVE BZ-JJJJ(1) TO WS-JAHRGANG-EINTRAG(WS-JAHRGANG-CT)               
045200     END-IF                                                               
045300     .                                                                    
045400                                                                          
045500 C227-JAHRGANG-SUCHEN.                                                    
045600     IF  WS-JAHRGANG-EINTRAG(C4-JAHRGANG-POS) = BZ-JJJJ(1)                
045700     SET JAHRGANG-GEFUNDEN TO TRUE                                        
045800     ELSE                                                                 
045900     ADD 1 TO C4-JAHRGANG-POS                                             
046000     END-IF                                                               
046100     .                                                                    
046200                                                                          
046300******************************************************************        
046400* Zu jeder der drei Blockzeiten den Stundenwert nachschlagen              
046500* (fehlende Stunde -> Wert Null)                                          
046600******************************************************************        
046700 C230-STUNDEN-NACHSCHLAGEN.                                               
046800     MOVE 1 TO C4-POS                                                     
046900     PERFORM C231-EINE-STUNDE-SUCHEN UNTIL C4-POS > 3                     
047000     .                                                                    
047100                                                                          
047200 C231-EINE-STUNDE-SUCHEN.                                                 
047300     MOVE "N" TO WS-HOUR-FOUND                                            
047400     MOVE ZERO TO BZ-HOURLY-PR(C4-POS)                                    
047500     IF  WS-HOURLY-CT > ZERO                                              
047600     SEARCH ALL WS-HOURLY-ENTRY                                           
047700     WHEN WH-TIME(WH-IDX) = BZ-TIME(C4-POS)                               
047800     SET HOUR-FOUND TO TRUE                                               
047900     MOVE WH-PR(WH-IDX) TO BZ-HOURLY-PR(C4-POS)                           
048000     END-SEARCH                                                           
048100     END-IF                                                               
048200     ADD 1 TO C4-POS                                                      
048300     .                                                                    
048400                                                                          
048500******************************************************************        
048600* Rohgewicht, Aggregation (Mittelwert) und Normierung je Position,        
048700* Schreiben des WEIGHT-REC                                                
048800******************************************************************        
048900 C240-GEWICHTE-SCHREIBEN.                                                 
049000     MOVE 1 TO C4-POS                                                     
049100     PERFORM C241-EIN-GEWICHT-SCHREIBEN UNTIL C4-POS > 3                  
049200     .                                                                    
049300                                                                          
049400 C241-EIN-GEWICHT-SCHREIBEN.                                              
049500     COMPUTE WS-RAW-WEIGHT ROUNDED =                                      
049600     BZ-HOURLY-PR(C4-POS) / WS-BLOCK-SUM                                  
049700                                                                          
049800*    Aggregation: je Gruppe (W-YMDH, Stunde-im-Block) liegt in            
049900*    diesem Lauf stets genau eine Rohgewichtsbeobachtung vor, der         
050000*    Mittelwert ist daher der gerundete Rohwert selbst.                   
050100     COMPUTE WS-AGG-WEIGHT ROUNDED = WS-RAW-WEIGHT                        
050200                                                                          
050300*    Normierung: Gruppensumme = Summe der Gewichte der Gruppe; bei        
050400*    genau einem Gruppenmitglied behaelt dieses seinen vollen             
050500*    Anteil, die Gruppensumme entspricht dem Gewicht selbst.              
050600     MOVE WS-AGG-WEIGHT TO WS-GROUP-SUM                                   
050700     IF  WS-GROUP-SUM > ZERO                                              
050800     MOVE WS-AGG-WEIGHT TO WS-NORM-WEIGHT                                 
050900     ELSE                                                                 
051000     MOVE ZERO TO WS-NORM-WEIGHT                                          
051100     END-IF                                                               
051200                                                                          
051300     MOVE BZ-TIME(C4-POS) TO W-YMDH                                       
051400     IF  W-YMDH NOT = WS-LAST-YMDH                                        
051500     ADD 1 TO WS-COUNT-YMDH-DISTINCT                                      
051600     MOVE W-YMDH TO WS-LAST-YMDH                                          
051700     END-IF                                                               
051800     MOVE BZ-JJJJ(C4-POS) TO W-YEAR                                       
051900     MOVE BZ-MM(C4-POS)   TO W-MONTH                                      
052000     MOVE BZ-TT(C4-POS)   TO W-DAY                                        
052100     MOVE BZ-HH(C4-POS)   TO W-HOUR                                       
052200     COMPUTE W-HIB = C4-POS - 1                                           
052300     MOVE WS-NORM-WEIGHT  TO W-WEIGHT                                     
052400                                                                          
052500     WRITE WEIGHT-OUT-RECORD FROM WGT-REC                                 
052600     MOVE WS-FS-WGT TO FILE-STATUS                                        
052700     IF  FILE-OK                                                          
052800     ADD 1 TO WS-COUNT-WEIGHT-ROWS                                        
052900     ELSE                                                                 
053000     DISPLAY "FEHLER BEIM SCHREIBEN WEIGHTOUT - STATUS " FILE-STAT        
053100     PERFORM Z999-ABBRUCH                                                 
053200     END-IF                                                               
053300                                                                          
053400     ADD 1 TO C4-POS                                                      
053500     .                                                                    
053600                                                                          
053700******************************************************************        
053800* Allgemeiner Stundenvorschub: addiert C4-ADD-STD Stunden auf             
053900* WS-CLOCK-TIME (Monats-/Jahreswechsel, Schaltjahrpruefung)               
054000******************************************************************        
054100 C900-STUNDE-ADDIEREN SECTION.                                            
054200 C900-00.                                                                 
054300     ADD C4-ADD-STD TO WS-CLOCK-HH                                        
054400     IF  WS-CLOCK-HH > 23                                                 
054500     SUBTRACT 24 FROM WS-CLOCK-HH                                         
054600     PERFORM C910-NAECHSTER-TAG                                           
054700     END-IF                                                               
054800     .                                                                    
054900 C900-99.                                                                 
055000     EXIT.                                                                
055100                                                                          
055200******************************************************************        
055300* Kalendertag vorruecken (Monats-/Jahreswechsel,                          
055400* Schaltjahrpruefung fuer Februar)                                        
055500******************************************************************        
055600 C910-NAECHSTER-TAG.                                                      
055700     PERFORM C920-SCHALTJAHR-PRUEFEN                                      
055800     ADD 1 TO WS-CLOCK-DD                                                 
055900     IF  WS-CLOCK-DD > WS-DIM(WS-CLOCK-MM)                                
056000     MOVE 1 TO WS-CLOCK-DD                                                
056100     ADD 1 TO WS-CLOCK-MM                                                 
056200     IF  WS-CLOCK-MM > 12                                                 
056300     MOVE 1 TO WS-CLOCK-MM                                                
056400     ADD 1 TO WS-CLOCK-YYYY                                               
056500     END-IF                                                               
056600     END-IF                                                               
056700     .                                                                    
056800                                                                          
056900******************************************************************        
057000* Schaltjahrformel - siehe NCLOAD0E                                       
057100******************************************************************        
057200 C920-SCHALTJAHR-PRUEFEN.                                                 
057300     DIVIDE WS-CLOCK-YYYY BY 4   GIVING WS-LEAP-Q                         
057400     REMAINDER WS-LEAP-R4                                                 
057500     DIVIDE WS-CLOCK-YYYY BY 100 GIVING WS-LEAP-Q                         
057600     REMAINDER WS-LEAP-R100                                               
057700     DIVIDE WS-CLOCK-YYYY BY 400 GIVING WS-LEAP-Q                         
057800     REMAINDER WS-LEAP-R400                                               
057900     IF  WS-LEAP-R4 = ZERO                                                
058000     AND (WS-LEAP-R100 NOT = ZERO OR WS-LEAP-R400 = ZERO)                 
058100     MOVE 29 TO WS-DIM(2)                                                 
058200     ELSE                                                                 
058300     MOVE 28 TO WS-DIM(2)                                                 
058400     END-IF                                                               
058500     .                                                                    
058600                                                                          
058700******************************************************************        
058800* Dateien oeffnen / schliessen                                            
058900******************************************************************        
059000 F100-OPEN-FILES SECTION.                                                 
059100 F100-00.                                                                 
059200     OPEN INPUT AGG-1H-FILE                                               
059300     MOVE WS-FS-1H TO FILE-STATUS                                         
059400     IF  NOT FILE-OK                                                      
059500     DISPLAY "FEHLER BEIM OEFFNEN AGG1H - STATUS " FILE-STATUS            
059600     SET PRG-ABBRUCH TO TRUE                                              
059700     END-IF                                                               
059800                                                                          
059900     OPEN INPUT AGG-3H-FILE                                               
060000     MOVE WS-FS-3H TO FILE-STATUS                                         
060100     IF  NOT FILE-OK                                                      
060200     DISPLAY "FEHLER BEIM OEFFNEN AGG3H - STATUS " FILE-STATUS            
060300     SET PRG-ABBRUCH TO TRUE                                              
060400     END-IF                                                               
060500                                                                          
060600     OPEN OUTPUT WEIGHT-OUT-FILE                                          
060700     MOVE WS-FS-WGT TO FILE-STATUS                                        
060800     IF  NOT FILE-OK                                                      
060900     DISPLAY "FEHLER BEIM OEFFNEN WEIGHTOUT - STATUS " FILE-STATUS        
061000     SET PRG-ABBRUCH TO TRUE                                              
061100     END-IF                                                               
061200     .                                                                    
061300 F100-99.                                                                 
061400     EXIT.                                                                
061500                                                                          
061600 F900-CLOSE-ALL SECTION.                                                  
061700 F900-00.                                                                 
061800     CLOSE AGG-1H-FILE                                                    
061900     CLOSE AGG-3H-FILE                                                    
062000     CLOSE WEIGHT-OUT-FILE                                                
062100     .                                                                    
062200 F900-99.                                                                 
062300     EXIT.                                                                
062400                                                                          
062500******************************************************************        
062600* Abbruchbehandlung                                                       
062700******************************************************************        
062800 Z999-ABBRUCH SECTION.                                                    
062900 Z999-00.                                                                 
063000     SET PRG-ABBRUCH TO TRUE                                              
063100     PERFORM B090-ENDE                                                    
063200     STOP RUN                                                             
063300     .                                                                    
063400 Z999-99.                                                                 
063500     EXIT.                                                                
