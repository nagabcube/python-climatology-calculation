000100 IDENTIFICATION DIVISION.                                                 
000200                                                                          
000300 PROGRAM-ID.     DISAGG0E.                                                
000400 AUTHOR.         H. ROTTMANN.                                             
000500 INSTALLATION.   WSOFT RECHENZENTRUM KARLSRUHE.                           
000600 DATE-WRITTEN.   1996-02-14.                                              
000700 DATE-COMPILED.                                                           
000800 SECURITY.       NUR FUER INTERNEN GEBRAUCH - ABTEILUNG HYDRO-EDV.        
000900                                                                          
001000*****************************************************************         
001100* Letzte Aenderung :: 2003-11-17                                          
001200* Letzte Version   :: A.06.00                                             
001300* Kurzbeschreibung :: Stochastische Disaggregation der PR-Vorhersa        
001400*                     (3h) auf Stundenwerte anhand der klimatologi        
001500*                     schen Gewichte aus WEIGHTS0E                        
001600*                                                                         
001700*-----------------------------------------------------------------        
001800* Vers. | Datum    | von | Kommentar                                      
001900*-------|----------|-----|----------------------------------------        
002000* A.00.00|1996-02-14| jsk | Neuerstellung                                 
002100* A.01.00|1996-09-30| jsk | Auswahlhierarchie EXACT/MONTHLY ergaen        
002200* A.02.00|1997-06-11| bwt | Stufen EXACT-AVG/MONTHLY-AVG und UNIFO        
002300*        |          |     | als Rueckfallebenen ergaenzt                  
002400* A.03.00|1998-12-03| bwt | Jahr-2000-Umstellung - Zeitfelder vier        
002500*        |          |     | stellig gefuehrt (Y2K)                        
002600* A.04.00|1999-05-18| bwt | Rekonstruktionsfehler-Kontrolle und           
002700*        |          |     | Trefferstatistik in Abschlussmeldung          
002800* A.05.00|2000-11-08| bwt | Abschlussmeldung um Mittelwerte 3h/1h und     
002900*        |          |     | Quote je Auswahlstufe erweitert               
003000* A.06.00|2003-11-17| hrm | D-REF-YMDH in C330-JAHR-UEBERNEHMEN fuehrt    
003100*        |          |     | jetzt das tatsaechlich gezogene Jahr statt des
003200*        |          |     | Vorhersagejahres                              
003300*-----------------------------------------------------------------        
003400*                                                                         
003500* Programmbeschreibung                                                    
003600* --------------------                                                    
003700*                                                                         
003800* Baut aus WEIGHTOUT zwei Suchtabellen auf (exakter Schluessel            
003900* Monat-Tag-Stunde, sowie Monatsschluessel Monat-Stunde). Liest je        
004000* Kachel die PR-Vorhersage FUTUREPR (3h-Block) und sucht die drei         
004100* Gewichte fuer die Blockstunden nach der Hierarchie EXACT ->             
004200* EXACT-AVG -> MONTHLY -> MONTHLY-AVG -> UNIFORM; bei mehreren            
004300* Jahrgaengen auf der EXACT- bzw. MONTHLY-Stufe wird ein Jahrgang         
004400* pseudozufaellig ausgewaehlt. Je Eingabesatz werden drei DSG-REC         
004500* (Stunden T, T+1, T+2) nach DISAGGOUT geschrieben.                       
004600*                                                                         
004700******************************************************************        
004800                                                                          
004900 ENVIRONMENT DIVISION.                                                    
005000                                                                          
005100 CONFIGURATION SECTION.                                                   
005200                                                                          
005300 SPECIAL-NAMES.                                                           
005400     SWITCH-15 IS ANZEIGE-VERSION                                         
005500         ON STATUS IS SHOW-VERSION                                        
005600     CLASS ALPHNUM IS "0123456789"                                        
005700                      "abcdefghijklmnopqrstuvwxyz"                        
005800                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
005900                      " .,;-_!$%&/=*+".                                   
006000                                                                          
006100 INPUT-OUTPUT SECTION.                                                    
006200                                                                          
006300 FILE-CONTROL.                                                            
006400 SELECT WEIGHT-IN-FILE  ASSIGN TO WEIGHTIN                                
006500     FILE STATUS IS WS-FS-WGT.                                            
006600 SELECT FUTURE-PR-FILE  ASSIGN TO FUTUREPR                                
006700     FILE STATUS IS WS-FS-FPR.                                            
006800 SELECT DISAGG-OUT-FILE ASSIGN TO DISAGGOUT                               
006900     FILE STATUS IS WS-FS-DSG.                                            
007000                                                                          
007100 DATA DIVISION.                                                           
007200                                                                          
007300 FILE SECTION.                                                            
007400                                                                          
007500 FD  WEIGHT-IN-FILE                                                       
007600     LABEL RECORD STANDARD                                                
007700     RECORDING MODE F.                                                    
007800 01  WEIGHT-IN-RECORD          PIC X(40).                                 
007900                                                                          
008000 FD  FUTURE-PR-FILE                                                       
008100     LABEL RECORD STANDARD                                                
008200     RECORDING MODE F.                                                    
008300 01  FUTURE-PR-RECORD          PIC X(56).                                 
008400                                                                          
008500 FD  DISAGG-OUT-FILE                                                      
008600     LABEL RECORD STANDARD                                                
008700     RECORDING MODE F.                                                    
008800 01  DISAGG-OUT-RECORD         PIC X(80).                                 
008900                                                                          
009000 WORKING-STORAGE SECTION.                                                 
009100*-----------------------------------------------------------------        
009200* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
009300*-----------------------------------------------------------------        
009400 01  COMP-FELDER.                                                         
009500     05  C4-POS                 PIC S9(04) COMP.                          
009600     05  C4-ADD-STD              PIC S9(04) COMP.                         
009700     05  C6-IDX                 PIC S9(06) COMP.                          
009800     05  C6-ANZ-JAHRE            PIC S9(06) COMP.                         
009900     05  C6-GEZOGEN              PIC S9(06) COMP.                         
010000*-----------------------------------------------------------------        
010100* Display-Felder: Praefix D                                               
010200*-----------------------------------------------------------------        
010300 01  DISPLAY-FELDER.                                                      
010400     05  D-NUM9                 PIC  9(09).                               
010500     05  D-NUM4                 PIC -9(04).                               
010600     05  D-PROZENT               PIC ZZ9.9.                               
010700     05  D-MITTEL               PIC -9(09).9(04).                         
010800*-----------------------------------------------------------------        
010900* Felder mit konstantem Inhalt: Praefix K                                 
011000*-----------------------------------------------------------------        
011100 01  KONSTANTE-FELDER.                                                    
011200     05  K-MODUL                PIC X(08)  VALUE "DISAGG0E".              
011300     05  K-VERSION              PIC X(08)  VALUE "A.06.00 ".              
011400     05  K-STARTSAAT             PIC S9(09) COMP VALUE 42.                
011500*-----------------------------------------------------------------        
011600* Conditional-Felder                                                      
011700*-----------------------------------------------------------------        
011800 01  SCHALTER.                                                            
011900     05  FILE-STATUS             PIC X(02).                               
012000     88  FILE-OK                         VALUE "00".                      
012100     88  FILE-NOK                        VALUE "01" THRU "99".            
012200     05  REC-STAT REDEFINES      FILE-STATUS.                             
012300     10  FILE-STATUS1         PIC X.                                      
012400     88  FILE-EOF                    VALUE "1".                           
012500     10  FILLER               PIC X.                                      
012600     05  PRG-STATUS              PIC 9       VALUE ZERO.                  
012700     88  PRG-OK                          VALUE ZERO.                      
012800     88  PRG-ABBRUCH                     VALUE 1.                         
012900     05  WS-EOF-WGT               PIC X       VALUE "N".                  
013000     88  EOF-WGT                        VALUE "Y".                        
013100     05  WS-EOF-FPR               PIC X       VALUE "N".                  
013200     88  EOF-FPR                        VALUE "Y".                        
013300     05  WS-EXACT-FOUND            PIC X       VALUE "N".                 
013400     88  EXACT-FOUND                    VALUE "Y".                        
013500     05  WS-MONTHLY-FOUND          PIC X       VALUE "N".                 
013600     88  MONTHLY-FOUND                  VALUE "Y".                        
013700     05  WS-YEAR-COMPLETE          PIC X       VALUE "N".                 
013800     88  YEAR-COMPLETE                  VALUE "Y".                        
013900     05  WS-PERIODE-GESETZT        PIC X       VALUE "N".                 
014000     88  PERIODE-GESETZT                  VALUE "Y".                      
014100*-----------------------------------------------------------------        
014200* Dateistatus je Datei                                                    
014300*-----------------------------------------------------------------        
014400 01  WS-FILE-STATUSES.                                                    
014500     05  WS-FS-WGT               PIC X(02).                               
014600     05  WS-FS-FPR               PIC X(02).                               
014700     05  WS-FS-DSG               PIC X(02).                               
014800*-----------------------------------------------------------------        
014900* COPY der Satzbilder WEIGHTS, Gitterdaten und Disaggregation             
015000*-----------------------------------------------------------------        
015100 COPY NCLREC0C OF "=COBCPY".                                              
015200 COPY WGTREC0C OF "=COBCPY".                                              
015300 COPY DISREC0C OF "=COBCPY".                                              
015400                                                                          
015500*-----------------------------------------------------------------        
015600* Gewichtstabelle - alle WEIGHT-REC aus WEIGHTOUT, zusaetzlich mit        
015700* Monat/Tag/Stunde und Monat/Stunde fuer die Suchhierarchie               
015800*-----------------------------------------------------------------        
015900 01  WS-GEWICHT-TAB.                                                      
016000     05  WS-GEWICHT-CT             PIC S9(06) COMP VALUE ZERO.            
016100     05  WS-GEWICHT-ENTRY OCCURS 200000 TIMES                             
016200     INDEXED BY WG-IDX.                                                   
016300     10  WG-YMDH               PIC X(16).                                 
016400     10  WG-YEAR               PIC 9(04).                                 
016500     10  WG-MONTH              PIC 9(02).                                 
016600     10  WG-DAY                PIC 9(02).                                 
016700     10  WG-HOUR               PIC 9(02).                                 
016800     10  WG-HIB                PIC 9(01).                                 
016900     10  WG-WEIGHT             PIC S9(01)V9(04).                          
017000*-----------------------------------------------------------------        
017100* Treffermenge EXACT bzw. MONTHLY fuer den aktuellen Block: bis zu        
017200* drei Jahrgaenge x drei Blockpositionen                                  
017300*-----------------------------------------------------------------        
017400 01  WS-TREFFER-TAB.                                                      
017500     05  WS-TREFFER-CT             PIC S9(04) COMP VALUE ZERO.            
017600     05  WS-TREFFER-ENTRY OCCURS 500 TIMES                                
017700     INDEXED BY WT-IDX.                                                   
017800     10  WT-YEAR                PIC 9(04).                                
017900     10  WT-POS-BELEGT OCCURS 3 TIMES.                                    
018000     15  WT-BELEGT          PIC X       VALUE "N".                        
018100     15  WT-WEIGHT          PIC S9(01)V9(04).                             
018200*-----------------------------------------------------------------        
018300* Mittelwerte fuer die Rueckfallebenen EXACT-AVG/MONTHLY-AVG              
018400*-----------------------------------------------------------------        
018500 01  WS-AVG-WORK.                                                         
018600     05  WS-AVG-SUM OCCURS 3 TIMES  PIC S9(03)V9(04).                     
018700     05  WS-AVG-ANZ OCCURS 3 TIMES  PIC S9(04) COMP.                      
018800     05  WS-AVG-GESAMT              PIC S9(03)V9(04).                     
018900     05  WS-FIRST-YMDH              PIC X(16).                            
019000*-----------------------------------------------------------------        
019100* Die drei ausgewaehlten Gewichte und Blockzeiten des Satzes              
019200*-----------------------------------------------------------------        
019300 01  WS-AUSWAHL.                                                          
019400     05  WS-AUSWAHL-WEIGHT OCCURS 3 TIMES   PIC S9(01)V9(04).             
019500     05  WS-AUSWAHL-MATCH             PIC X(10).                          
019600     05  WS-AUSWAHL-REF                PIC X(16).                         
019700     05  WA-REF-ANTEILE REDEFINES WS-AUSWAHL-REF.                         
019800     10  WA-JJJJ                   PIC 9(04).                             
019900     10  FILLER                    PIC X(12).                             
020000*-----------------------------------------------------------------        
020100* Blockzeiten T, T+1h, T+2h des aktuellen FUTURE-PR-Satzes                
020200*-----------------------------------------------------------------        
020300 01  WS-BLOCK-ZEITEN.                                                     
020400     05  WS-BZ-TIME OCCURS 3 TIMES.                                       
020500     10  BZ-TIME              PIC X(16).                                  
020600     10  BZ-TIME-ANTEILE REDEFINES BZ-TIME.                               
020700     15  BZ-JJJJ           PIC 9(04).                                     
020800     15  FILLER            PIC X(01).                                     
020900     15  BZ-MM             PIC 9(02).                                     
021000     15  FILLER            PIC X(01).                                     
021100     15  BZ-TT             PIC 9(02).                                     
021200     15  FILLER            PIC X(01).                                     
021300     15  BZ-HH             PIC 9(02).                                     
021400     15  FILLER            PIC X(01).                                     
021500     15  BZ-MI             PIC 9(02).                                     
021600*-----------------------------------------------------------------        
021700* Arbeitsuhr fuer den allgemeinen Stundenvorschub (C900)                  
021800*-----------------------------------------------------------------        
021900 01  WS-CLOCK-TIME-GROUP.                                                 
022000     05  WS-CLOCK-TIME             PIC X(16).                             
022100     05  WS-CLOCK-ANTEILE REDEFINES WS-CLOCK-TIME.                        
022200     10  WS-CLOCK-YYYY         PIC 9(04).                                 
022300     10  FILLER                PIC X(01).                                 
022400     10  WS-CLOCK-MM           PIC 9(02).                                 
022500     10  FILLER                PIC X(01).                                 
022600     10  WS-CLOCK-DD           PIC 9(02).                                 
022700     10  FILLER                PIC X(01).                                 
022800     10  WS-CLOCK-HH           PIC 9(02).                                 
022900     10  FILLER                PIC X(01).                                 
023000     10  WS-CLOCK-MI           PIC 9(02).                                 
023100*-----------------------------------------------------------------        
023200* Schaltjahrtabelle (wie NCLOAD0E/PRCALC1E/WEIGHTS0E)                     
023300*-----------------------------------------------------------------        
023400 01  WS-DIM-CONST                 PIC X(24)                               
023500     VALUE "312831303130313130313031".                                    
023600 01  WS-DIM-TABLE REDEFINES WS-DIM-CONST.                                 
023700     05  WS-DIM                   PIC 9(02) OCCURS 12 TIMES.              
023800                                                                          
023900 01  WS-LEAP-WORK.                                                        
024000     05  WS-LEAP-Q                PIC S9(04) COMP.                        
024100     05  WS-LEAP-R4                PIC S9(04) COMP.                       
024200     05  WS-LEAP-R100               PIC S9(04) COMP.                      
024300     05  WS-LEAP-R400                PIC S9(04) COMP.                     
024400*-----------------------------------------------------------------        
024500* Pseudozufallsgenerator (Parkwert-Generator, Modul 30269)                
024600*-----------------------------------------------------------------        
024700 01  WS-RANDOM-WORK.                                                      
024800     05  WS-RANDOM-SAAT              PIC S9(09) COMP.                     
024900     05  WS-RANDOM-PROD               PIC S9(09) COMP.                    
025000*-----------------------------------------------------------------        
025100* Rekonstruktionsfehler und Summenfelder fuer die Abschlussmeldung        
025200*-----------------------------------------------------------------        
025300 01  WS-FEHLER-WORK.                                                      
025400     05  WS-SUMME-1H                PIC S9(07)V9(06).                     
025500     05  WS-DIFFERENZ                PIC S9(07)V9(06).                    
025600     05  WS-MAX-DIFFERENZ             PIC S9(07)V9(06) VALUE ZERO.        
025700     05  WS-PERCENT-WORK               PIC S9(03)V9(01).                  
025800*-----------------------------------------------------------------        
025900* Laufsummen fuer die Abschlussmeldung                                    
026000*-----------------------------------------------------------------        
026100 01  WS-TOTALS.                                                           
026200     05  WS-COUNT-WGT                PIC 9(09) COMP VALUE ZERO.           
026300     05  WS-COUNT-FPR                 PIC 9(09) COMP VALUE ZERO.          
026400     05  WS-COUNT-ROWS                 PIC 9(09) COMP VALUE ZERO.         
026500     05  WS-COUNT-EXACT                 PIC 9(09) COMP VALUE ZERO.        
026600     05  WS-COUNT-EXACT-AVG          PIC 9(09) COMP VALUE ZERO.           
026700     05  WS-COUNT-MONTHLY             PIC 9(09) COMP VALUE ZERO.          
026800     05  WS-COUNT-MONTHLY-AVG         PIC 9(09) COMP VALUE ZERO.          
026900     05  WS-COUNT-UNIFORM             PIC 9(09) COMP VALUE ZERO.          
027000     05  WS-SUM-PR-3H             PIC S9(09)V9(04) VALUE ZERO.            
027100     05  WS-SUM-PR-1H             PIC S9(09)V9(04) VALUE ZERO.            
027200*-----------------------------------------------------------------        
027300* Datenzeitraum der Vorhersagesaetze (Blockanfang) fuer die               
027400* Abschlussmeldung                                                        
027500*-----------------------------------------------------------------        
027600 01  WS-PERIODE-FELDER.                                                   
027700     05  WS-MIN-FPR-TIME        PIC X(16)  VALUE SPACES.                  
027800     05  WS-MAX-FPR-TIME        PIC X(16)  VALUE SPACES.                  
027900*-----------------------------------------------------------------        
028000* Anzahl unterschiedlicher Kacheln (Zellen) im Vorhersagestrom;           
028100* FUTUREPR liegt nach Zelle, Zeit sortiert vor (siehe NCLOADER),          
028200* daher genuegt der Vergleich mit der zuletzt gesehenen Zelle             
028300*-----------------------------------------------------------------        
028400 01  WS-ZELLEN-FELDER.                                                    
028500     05  WS-LAST-CELL-ID        PIC 9(06)  VALUE ZERO.                    
028600     05  WS-COUNT-CELLS-DISTINCT PIC 9(09) COMP VALUE ZERO.               
028700*-----------------------------------------------------------------        
028800* Mittelwertbildung 3h-Eingabe / 1h-Ausgabe und Hilfsfeld fuer die        
028900* Prozentrechnung je Trefferstufe (C940)                                  
029000*-----------------------------------------------------------------        
029100 01  WS-MITTEL-FELDER.                                                    
029200     05  WS-COUNT-FPR-GUELTIG    PIC 9(09) COMP VALUE ZERO.               
029300     05  WS-MEAN-PR-3H           PIC S9(07)V9(04) VALUE ZERO.             
029400     05  WS-MEAN-PR-1H           PIC S9(07)V9(04) VALUE ZERO.             
029500     05  WS-PCT-INPUT-COUNT      PIC 9(09) COMP VALUE ZERO.               
029600                                                                          
029700 PROCEDURE DIVISION.                                                      
029800******************************************************************        
029900* Steuerungs-Section                                                      
030000******************************************************************        
030100 A100-STEUERUNG SECTION.                                                  
030200 A100-00.                                                                 
030300     IF  SHOW-VERSION                                                     
030400     DISPLAY K-MODUL " VERSION " K-VERSION                                
030500     STOP RUN                                                             
030600     END-IF                                                               
030700                                                                          
030800     PERFORM B000-VORLAUF                                                 
030900                                                                          
031000     IF  PRG-OK                                                           
031100     PERFORM B100-VERARBEITUNG                                            
031200     END-IF                                                               
031300                                                                          
031400     PERFORM B090-ENDE                                                    
031500     STOP RUN                                                             
031600     .                                                                    
031700 A100-99.                                                                 
031800     EXIT.                                                                
031900                                                                          
032000******************************************************************        
032100* Vorlauf - Dateien oeffnen, Gewichtstabelle aufbauen                     
032200******************************************************************        
032300 B000-VORLAUF SECTION.                                                    
032400 B000-00.                                                                 
032500     PERFORM C000-INIT                                                    
032600     PERFORM F100-OPEN-FILES                                              
032700                                                                          
032800     IF  PRG-OK                                                           
032900     PERFORM C100-LOAD-WEIGHTS                                            
033000     END-IF                                                               
033100     .                                                                    
033200 B000-99.                                                                 
033300     EXIT.                                                                
033400                                                                          
033500******************************************************************        
033600* Nachlauf - Abschlussmeldung und Dateien schliessen                      
033700******************************************************************        
033800 B090-ENDE SECTION.                                                       
033900 B090-00.                                                                 
034000     DISPLAY " *----------------------------------------*"                
034100     DISPLAY " *  DISAGG0E - KONTROLLTOTALE                "              
034200     DISPLAY " *----------------------------------------*"                
034300     MOVE WS-COUNT-WGT            TO D-NUM9                               
034400     DISPLAY " *  GEWICHTE GELADEN          = " D-NUM9                    
034500     MOVE WS-COUNT-FPR            TO D-NUM9                               
034600     DISPLAY " *  VORHERSAGESAETZE GELESEN  = " D-NUM9                    
034700     MOVE WS-COUNT-ROWS            TO D-NUM9                              
034800     DISPLAY " *  DISAGG-REC GESCHRIEBEN    = " D-NUM9                    
034900     DISPLAY " *  DATENZEITRAUM VORHERSAGE  = " WS-MIN-FPR-TIME           
035000     DISPLAY " *                        BIS = " WS-MAX-FPR-TIME           
035100     MOVE WS-COUNT-CELLS-DISTINCT TO D-NUM9                               
035200     DISPLAY " *  KACHELN (ZELLEN) EINDEUTIG = " D-NUM9                   
035300     DISPLAY " *----------------------------------------*"                
035400     DISPLAY " *  TREFFERHIERARCHIE                        "              
035500     MOVE WS-COUNT-EXACT           TO WS-PCT-INPUT-COUNT                  
035600     PERFORM C940-PROZENT-BERECHNEN                                       
035700     MOVE WS-COUNT-EXACT           TO D-NUM9                              
035800     DISPLAY " *    EXACT          = " D-NUM9 " (" D-PROZENT "%)"         
035900     MOVE WS-COUNT-EXACT-AVG       TO WS-PCT-INPUT-COUNT                  
036000     PERFORM C940-PROZENT-BERECHNEN                                       
036100     MOVE WS-COUNT-EXACT-AVG    TO D-NUM9                                 
036200     DISPLAY " *    EXACT-AVG       = " D-NUM9 " (" D-PROZENT "%)"        
036300     MOVE WS-COUNT-MONTHLY          TO WS-PCT-INPUT-COUNT                 
036400     PERFORM C940-PROZENT-BERECHNEN                                       
036500     MOVE WS-COUNT-MONTHLY      TO D-NUM9                                 
036600     DISPLAY " *    MONTHLY         = " D-NUM9 " (" D-PROZENT "%)"        
036700     MOVE WS-COUNT-MONTHLY-AVG      TO WS-PCT-INPUT-COUNT                 
036800     PERFORM C940-PROZENT-BERECHNEN                                       
036900     MOVE WS-COUNT-MONTHLY-AVG  TO D-NUM9                                 
037000     DISPLAY " *    MONTHLY-AVG     = " D-NUM9 " (" D-PROZENT "%)"        
037100     MOVE WS-COUNT-UNIFORM          TO WS-PCT-INPUT-COUNT                 
037200     PERFORM C940-PROZENT-BERECHNEN                                       
037300     MOVE WS-COUNT-UNIFORM      TO D-NUM9                                 
037400     DISPLAY " *    UNIFORM         = " D-NUM9 " (" D-PROZENT "%)"        
037500     DISPLAY " *----------------------------------------*"                
037600     IF  WS-COUNT-FPR-GUELTIG > ZERO                                      
037700     COMPUTE WS-MEAN-PR-3H ROUNDED =                                      
037800     WS-SUM-PR-3H / WS-COUNT-FPR-GUELTIG                                  
037900     END-IF                                                               
038000     IF  WS-COUNT-ROWS > ZERO                                             
038100     COMPUTE WS-MEAN-PR-1H ROUNDED =                                      
038200     WS-SUM-PR-1H / WS-COUNT-ROWS                                         
038300     END-IF                                                               
038400     MOVE WS-MEAN-PR-3H TO D-MITTEL                                       
038500     DISPLAY " *  MITTEL PR 3H (EINGABE)     = " D-MITTEL                 
038600     MOVE WS-MEAN-PR-1H TO D-MITTEL                                       
038700     DISPLAY " *  MITTEL PR 1H (AUSGABE)     = " D-MITTEL                 
038800     DISPLAY " *----------------------------------------*"                
038900     MOVE WS-MAX-DIFFERENZ          TO D-NUM4                             
039000     DISPLAY " *  MAX. REKONSTRUKTIONSFEHLER = " D-NUM4                   
039100     DISPLAY " *----------------------------------------*"                
039200                                                                          
039300     IF  PRG-ABBRUCH                                                      
039400     DISPLAY " *       ABBRUCH DISAGG0E                   *"              
039500     ELSE                                                                 
039600     DISPLAY " *       ENDE DISAGG0E                      *"              
039700     END-IF                                                               
039800     PERFORM F900-CLOSE-ALL                                               
039900     .                                                                    
040000 B090-99.                                                                 
040100     EXIT.                                                                
040200                                                                          
040300******************************************************************        
040400* Verarbeitung - je Vorhersagesatz die Gewichte waehlen und die           
040500* drei Stundenwerte schreiben                                             
040600******************************************************************        
040700 B100-VERARBEITUNG SECTION.                                               
040800 B100-00.                                                                 
040900     PERFORM C200-READ-FPR                                                
041000     PERFORM C210-SATZ-VERARBEITEN UNTIL EOF-FPR                          
041100     .                                                                    
041200 B100-99.                                                                 
041300     EXIT.                                                                
041400                                                                          
041500******************************************************************        
041600* Initialisierung von Feldern                                             
041700******************************************************************        
041800 C000-INIT SECTION.                                                       
041900 C000-00.                                                                 
042000     INITIALIZE SCHALTER WS-TOTALS WS-GEWICHT-TAB WS-PERIODE-FELDER       
042100     WS-ZELLEN-FELDER WS-MITTEL-FELDER                                    
042200     MOVE K-STARTSAAT TO WS-RANDOM-SAAT                                   
042300     DISPLAY " *----------------------------------------*"                
042400     DISPLAY " *  DISAGG0E - STOCHASTISCHE DISAGGREGATION  "              
042500     DISPLAY " *----------------------------------------*"                
042600     .                                                                    
042700 C000-99.                                                                 
042800     EXIT.                                                                
042900                                                                          
043000******************************************************************        
043100* Gewichtstabelle laden - WEIGHTOUT ist bereits nach Jahr/Monat/Ta        
043200* /Stunde aufsteigend sortiert; die Tabelle wird unsortiert benutz        
043300* und per lineare Suche (C200-SELECT) durchlaufen, da die Tabelle         
043400* in der Praxis mehrere Kalenderjahre umfasst                             
043500******************************************************************        
043600 C100-LOAD-WEIGHTS SECTION.                                               
043700 C100-00.                                                                 
043800     PERFORM C110-READ-WGT                                                
043900     PERFORM C120-WGT-UEBERNEHMEN UNTIL EOF-WGT                           
044000     .                                                                    
044100 C100-99.                                                                 
044200     EXIT.                                                                
044300                                                                          
044400 C110-READ-WGT.                                                           
044500     READ WEIGHT-IN-FILE INTO WGT-REC                                     
044600     AT END                                                               
044700     SET EOF-WGT TO TRUE                                                  
044800     NOT AT END                                                           
044900     ADD 1 TO WS-COUNT-WGT                                                
045000     END-READ                                                             
045100     .                                                                    
045200                                                                          
045300 C120-WGT-UEBERNEHMEN.                                                    
045400     ADD 1 TO WS-GEWICHT-CT                                               
045500     MOVE W-YMDH      TO WG-YMDH(WS-GEWICHT-CT)                           
045600     MOVE W-YEAR      TO WG-YEAR(WS-GEWICHT-CT)                           
045700     MOVE W-MONTH     TO WG-MONTH(WS-GEWICHT-CT)                          
045800     MOVE W-DAY       TO WG-DAY(WS-GEWICHT-CT)                            
045900     MOVE W-HOUR      TO WG-HOUR(WS-GEWICHT-CT)                           
046000     MOVE W-HIB       TO WG-HIB(WS-GEWICHT-CT)                            
046100     MOVE W-WEIGHT    TO WG-WEIGHT(WS-GEWICHT-CT)                         
046200     PERFORM C110-READ-WGT                                                
046300     .                                                                    
046400                                                                          
046500 C200-READ-FPR.                                                           
046600     READ FUTURE-PR-FILE INTO MET-REC                                     
046700     AT END                                                               
046800     SET EOF-FPR TO TRUE                                                  
046900     NOT AT END                                                           
047000     ADD 1 TO WS-COUNT-FPR                                                
047100     END-READ                                                             
047200     .                                                                    
047300                                                                          
047400******************************************************************        
047500* Einen Vorhersagesatz verarbeiten: Blockzeiten ableiten, Gewichte        
047600* waehlen, die drei DSG-REC schreiben                                     
047700******************************************************************        
047800 C210-SATZ-VERARBEITEN.                                                   
047900     IF  MET-VALUE > ZERO                                                 
048000     PERFORM C220-BLOCKSTUNDEN-ABLEITEN                                   
048100     PERFORM C225-PERIODE-FORTSCHREIBEN                                   
048200     PERFORM C300-GEWICHTE-WAEHLEN                                        
048300     PERFORM C400-STUNDEN-SCHREIBEN                                       
048400     END-IF                                                               
048500     PERFORM C200-READ-FPR                                                
048600     .                                                                    
048700                                                                          
048800******************************************************************        
048900* Die drei Blockzeiten T, T+1h, T+2h aus dem Satz ableiten                
049000******************************************************************        
049100 C220-BLOCKSTUNDEN-ABLEITEN.                                              
049200     MOVE MET-TIME TO BZ-TIME(1)                                          
049300     MOVE 1 TO C4-ADD-STD                                                 
049400     MOVE BZ-TIME(1) TO WS-CLOCK-TIME                                     
049500     PERFORM C900-STUNDE-ADDIEREN                                         
049600     MOVE WS-CLOCK-TIME TO BZ-TIME(2)                                     
049700     MOVE BZ-TIME(2) TO WS-CLOCK-TIME                                     
049800     PERFORM C900-STUNDE-ADDIEREN                                         
049900     MOVE WS-CLOCK-TIME TO BZ-TIME(3)                                     
050000     .                                                                    
050100                                                                          
050200******************************************************************        
050300* Datenzeitraum, Zellenanzahl und Anzahl gueltiger Eingabesaetze          
050400* (PR > 0) fortschreiben - fuer die Abschlussmeldung                      
050500******************************************************************        
050600 C225-PERIODE-FORTSCHREIBEN.                                              
050700     ADD 1 TO WS-COUNT-FPR-GUELTIG                                        
050800     IF  NOT PERIODE-GESETZT                                              
050900     MOVE BZ-TIME(1) TO WS-MIN-FPR-TIME                                   
051000     MOVE BZ-TIME(1) TO WS-MAX-FPR-TIME                                   
051100     SET PERIODE-GESETZT TO TRUE                                          
051200     ELSE                                                                 
051300     IF  BZ-TIME(1) < WS-MIN-FPR-TIME                                     
051400     MOVE BZ-TIME(1) TO WS-MIN-FPR-TIME                                   
051500     END-IF                                                               
051600     IF  BZ-TIME(1) > WS-MAX-FPR-TIME                                     
051700     MOVE BZ-TIME(1) TO WS-MAX-FPR-TIME                                   
051800     END-IF                                                               
051900     END-IF                                                               
052000     IF  MET-CELL-ID NOT = WS-LAST-CELL-ID                                
052100     ADD 1 TO WS-COUNT-CELLS-DISTINCT                                     
052200     MOVE MET-CELL-ID TO WS-LAST-CELL-ID                                  
052300     END-IF                                                               
052400     .                                                                    
052500                                                                          
052600* Auswahlhierarchie EXACT / EXACT-AVG / MONTHLY / MONTHLY-AVG /           
052700* UNIFORM fuer den aktuellen Block (siehe Programmbeschreibung)           
052800******************************************************************        
052900 C300-GEWICHTE-WAEHLEN.                                                   
053000     PERFORM C310-EXACT-SUCHEN                                            
053100     IF  EXACT-FOUND                                                      
053200     PERFORM C320-JAHR-ZIEHEN                                             
053300     IF  YEAR-COMPLETE                                                    
053400     PERFORM C330-JAHR-UEBERNEHMEN                                        
053500     MOVE "EXACT" TO WS-AUSWAHL-MATCH                                     
053600     ADD 1 TO WS-COUNT-EXACT                                              
053700     ELSE                                                                 
053800     PERFORM C340-MITTEL-BILDEN                                           
053900     MOVE "EXACT-AVG" TO WS-AUSWAHL-MATCH                                 
054000     ADD 1 TO WS-COUNT-EXACT-AVG                                          
054100     END-IF                                                               
054200     ELSE                                                                 
054300     PERFORM C350-MONTHLY-SUCHEN                                          
054400     IF  MONTHLY-FOUND                                                    
054500     PERFORM C320-JAHR-ZIEHEN                                             
054600     IF  YEAR-COMPLETE                                                    
054700     PERFORM C330-JAHR-UEBERNEHMEN                                        
054800     MOVE "MONTHLY" TO WS-AUSWAHL-MATCH                                   
054900     ADD 1 TO WS-COUNT-MONTHLY                                            
055000     ELSE                                                                 
055100     PERFORM C340-MITTEL-BILDEN                                           
055200     MOVE "MONTHLY-AVG" TO WS-AUSWAHL-MATCH                               
055300     ADD 1 TO WS-COUNT-MONTHLY-AVG                                        
055400     END-IF                                                               
055500     ELSE                                                                 
055600     PERFORM C360-UNIFORM-SETZEN                                          
055700     MOVE "UNIFORM" TO WS-AUSWAHL-MATCH                                   
055800     ADD 1 TO WS-COUNT-UNIFORM                                            
055900     END-IF                                                               
056000     END-IF                                                               
056100     .                                                                    
056200                                                                          
056300******************************************************************        
056400* Exakte Treffer (Monat, Tag, Stunde) ueber alle Jahre sammeln            
056500******************************************************************        
056600 C310-EXACT-SUCHEN.                                                       
056700     MOVE "N" TO WS-EXACT-FOUND                                           
056800     INITIALIZE WS-TREFFER-TAB                                            
056900     MOVE SPACES TO WS-FIRST-YMDH                                         
057000     MOVE 1 TO C6-IDX                                                     
057100     PERFORM C311-EINEN-EINTRAG-PRUEFEN                                   
057200     UNTIL C6-IDX > WS-GEWICHT-CT                                         
057300     .                                                                    
057400                                                                          
057500 C311-EINEN-EINTRAG-PRUEFEN.                                              
057600     IF  WG-MONTH(C6-IDX) = BZ-MM(1)                                      
057700     AND WG-DAY(C6-IDX)   = BZ-TT(1)                                      
057800     AND WG-HOUR(C6-IDX)  = BZ-HH(1)                                      
057900     SET EXACT-FOUND TO TRUE                                              
058000     PERFORM C312-TREFFER-EINTRAGEN                                       
058100     END-IF                                                               
058200     ADD 1 TO C6-IDX                                                      
058300     .                                                                    
058400                                                                          
058500******************************************************************        
058600* Monatstreffer (Monat, Stunde - Tag wird nicht geprueft) ueber           
058700* alle Jahre sammeln - nur wenn C310 keinen Treffer fand                  
058800******************************************************************        
058900 C350-MONTHLY-SUCHEN.                                                     
059000     MOVE "N" TO WS-MONTHLY-FOUND                                         
059100     INITIALIZE WS-TREFFER-TAB                                            
059200     MOVE SPACES TO WS-FIRST-YMDH                                         
059300     MOVE 1 TO C6-IDX                                                     
059400     PERFORM C351-EINEN-EINTRAG-PRUEFEN                                   
059500     UNTIL C6-IDX > WS-GEWICHT-CT                                         
059600     .                                                                    
059700                                                                          
059800 C351-EINEN-EINTRAG-PRUEFEN.                                              
059900     IF  WG-MONTH(C6-IDX) = BZ-MM(1)                                      
060000     AND WG-HOUR(C6-IDX)  = BZ-HH(1)                                      
060100     SET MONTHLY-FOUND TO TRUE                                            
060200     PERFORM C312-TREFFER-EINTRAGEN                                       
060300     END-IF                                                               
060400     ADD 1 TO C6-IDX                                                      
060500     .                                                                    
060600                                                                          
060700******************************************************************        
060800* Einen Treffer (Jahr + Blockposition + Gewicht) in WS-TREFFER-TAB        
060900* ablegen; neues Jahr -> neue Zeile, bekanntes Jahr -> Position           
061000* ergaenzen                                                               
061100******************************************************************        
061200 C312-TREFFER-EINTRAGEN.                                                  
061300     IF  WS-FIRST-YMDH = SPACES                                           
061400     MOVE WG-YMDH(C6-IDX) TO WS-FIRST-YMDH                                
061500     END-IF                                                               
061600                                                                          
061700     SET WT-IDX TO 1                                                      
061800     MOVE "N" TO WS-YEAR-COMPLETE                                         
061900     PERFORM C313-ZEILE-SUCHEN                                            
062000     UNTIL WT-IDX > WS-TREFFER-CT OR YEAR-COMPLETE                        
062100                                                                          
062200     IF  NOT YEAR-COMPLETE                                                
062300     ADD 1 TO WS-TREFFER-CT                                               
062400     SET WT-IDX TO WS-TREFFER-CT                                          
062500     MOVE WG-YEAR(C6-IDX) TO WT-YEAR(WT-IDX)                              
062600     END-IF                                                               
062700                                                                          
062800     COMPUTE C4-POS = WG-HIB(C6-IDX) + 1                                  
062900     MOVE "Y" TO WT-BELEGT(WT-IDX, C4-POS)                                
063000     MOVE WG-WEIGHT(C6-IDX) TO WT-WEIGHT(WT-IDX, C4-POS)                  
063100     .                                                                    
063200                                                                          
063300 C313-ZEILE-SUCHEN.                                                       
063400     IF  WT-YEAR(WT-IDX) = WG-YEAR(C6-IDX)                                
063500     SET YEAR-COMPLETE TO TRUE                                            
063600     ELSE                                                                 
063700     SET WT-IDX UP BY 1                                                   
063800     END-IF                                                               
063900     .                                                                    
064000                                                                          
064100******************************************************************        
064200* Aus den getroffenen Jahren (eine Zeile je Jahr in WS-TREFFER-TAB        
064300* eines pseudozufaellig ziehen (Saat siehe K-STARTSAAT /                  
064400* C910-ZUFALLSZAHL-ZIEHEN); wenn fuer das gezogene Jahr alle drei         
064500* Blockpositionen belegt sind, gilt der Treffer als vollstaendig,         
064600* sonst wird auf die Mittelwertbildung zurueckgefallen                    
064700******************************************************************        
064800 C320-JAHR-ZIEHEN.                                                        
064900     MOVE WS-TREFFER-CT TO C6-ANZ-JAHRE                                   
065000     PERFORM C910-ZUFALLSZAHL-ZIEHEN                                      
065100     DIVIDE WS-RANDOM-SAAT BY C6-ANZ-JAHRE GIVING WS-LEAP-Q               
065200     REMAINDER C6-GEZOGEN                                                 
065300     ADD 1 TO C6-GEZOGEN                                                  
065400     SET WT-IDX TO C6-GEZOGEN                                             
065500                                                                          
065600     SET WS-YEAR-COMPLETE TO TRUE                                         
065700     MOVE 1 TO C4-POS                                                     
065800     PERFORM C321-POSITION-PRUEFEN UNTIL C4-POS > 3                       
065900     .                                                                    
066000                                                                          
066100 C321-POSITION-PRUEFEN.                                                   
066200     IF  WT-BELEGT(WT-IDX, C4-POS) NOT = "Y"                              
066300     MOVE "N" TO WS-YEAR-COMPLETE                                         
066400     END-IF                                                               
066500     ADD 1 TO C4-POS                                                      
066600     .                                                                    
066700                                                                          
066800******************************************************************        
066900* Das gezogene Jahr in WS-AUSWAHL uebernehmen (alle drei Positione        
067000* vorhanden, sonst waere C320 nicht YEAR-COMPLETE); WS-AUSWAHL-REF        
067100* erhaelt Monat/Tag/Stunde des Blocks, aber das tatsaechlich              
067200* gezogene Jahr WT-YEAR - EXACT/MONTHLY gruppieren ueber alle             
067300* Jahrgaenge, das gezogene Jahr muss daher nicht mit dem                  
067400* Vorhersagejahr uebereinstimmen                                          
067500******************************************************************        
067600 C330-JAHR-UEBERNEHMEN.                                                   
067700     SET WT-IDX TO C6-GEZOGEN                                             
067800     MOVE WT-WEIGHT(WT-IDX, 1) TO WS-AUSWAHL-WEIGHT(1)                    
067900     MOVE WT-WEIGHT(WT-IDX, 2) TO WS-AUSWAHL-WEIGHT(2)                    
068000     MOVE WT-WEIGHT(WT-IDX, 3) TO WS-AUSWAHL-WEIGHT(3)                    
068100     MOVE BZ-TIME(1) TO WS-AUSWAHL-REF                                    
068200     MOVE WT-YEAR(WT-IDX) TO WA-JJJJ                                      
068300     .                                                                    
068400                                                                          
068500******************************************************************        
068600* Mittelwert je Blockposition ueber alle getroffenen Jahre, auf           
068700* Summe 1,0 renormiert (Summe = 0 -> je 1/3)                              
068800******************************************************************        
068900 C340-MITTEL-BILDEN.                                                      
069000     INITIALIZE WS-AVG-WORK                                               
069100     MOVE 1 TO WT-IDX                                                     
069200     PERFORM C341-JAHR-AUFSUMMIEREN UNTIL WT-IDX > WS-TREFFER-CT          
069300     MOVE ZERO TO WS-AVG-GESAMT                                           
069400     ADD WS-AVG-SUM(1) WS-AVG-SUM(2) WS-AVG-SUM(3)                        
069500     TO WS-AVG-GESAMT                                                     
069600     IF  WS-AVG-GESAMT > ZERO                                             
069700     COMPUTE WS-AUSWAHL-WEIGHT(1) ROUNDED =                               
069800     WS-AVG-SUM(1) / WS-AVG-GESAMT                                        
069900     COMPUTE WS-AUSWAHL-WEIGHT(2) ROUNDED =                               
070000     WS-AVG-SUM(2) / WS-AVG-GESAMT                                        
070100     COMPUTE WS-AUSWAHL-WEIGHT(3) ROUNDED =                               
070200     WS-AVG-SUM(3) / WS-AVG-GESAMT                                        
070300     ELSE                                                                 
070400     MOVE .3333 TO WS-AUSWAHL-WEIGHT(1)                                   
070500     MOVE .3333 TO WS-AUSWAHL-WEIGHT(2)                                   
070600     MOVE .3334 TO WS-AUSWAHL-WEIGHT(3)                                   
070700     END-IF                                                               
070800     MOVE WS-FIRST-YMDH TO WS-AUSWAHL-REF                                 
070900     .                                                                    
071000                                                                          
071100 C341-JAHR-AUFSUMMIEREN.                                                  
071200     MOVE 1 TO C4-POS                                                     
071300     PERFORM C342-POSITION-AUFSUMMIEREN UNTIL C4-POS > 3                  
071400     SET WT-IDX UP BY 1                                                   
071500     .                                                                    
071600                                                                          
071700 C342-POSITION-AUFSUMMIEREN.                                              
071800     IF  WT-BELEGT(WT-IDX, C4-POS) = "Y"                                  
071900     ADD WT-WEIGHT(WT-IDX, C4-POS) TO WS-AVG-SUM(C4-POS)                  
072000     ADD 1 TO WS-AVG-ANZ(C4-POS)                                          
072100     END-IF                                                               
072200     ADD 1 TO C4-POS                                                      
072300     .                                                                    
072400                                                                          
072500******************************************************************        
072600* Kein Treffer auf EXACT- oder MONTHLY-Stufe - Gleichverteilung           
072700******************************************************************        
072800 C360-UNIFORM-SETZEN.                                                     
072900     MOVE .3333 TO WS-AUSWAHL-WEIGHT(1)                                   
073000     MOVE .3333 TO WS-AUSWAHL-WEIGHT(2)                                   
073100     MOVE .3334 TO WS-AUSWAHL-WEIGHT(3)                                   
073200     MOVE SPACES TO WS-AUSWAHL-REF                                        
073300     .                                                                    
073400                                                                          
073500******************************************************************        
073600* Die drei DSG-REC schreiben und die Rekonstruktionsfehler-Summe          
073700* pruefen (Summe der drei Stundenwerte gegen den 3h-Eingabewert)          
073800******************************************************************        
073900 C400-STUNDEN-SCHREIBEN.                                                  
074000     MOVE ZERO TO WS-SUMME-1H                                             
074100     MOVE 1 TO C4-POS                                                     
074200     PERFORM C410-EINE-STUNDE-SCHREIBEN UNTIL C4-POS > 3                  
074300                                                                          
074400     COMPUTE WS-DIFFERENZ = WS-SUMME-1H - MET-VALUE                       
074500     IF  WS-DIFFERENZ < ZERO                                              
074600     COMPUTE WS-DIFFERENZ = ZERO - WS-DIFFERENZ                           
074700     END-IF                                                               
074800     IF  WS-DIFFERENZ > WS-MAX-DIFFERENZ                                  
074900     MOVE WS-DIFFERENZ TO WS-MAX-DIFFERENZ                                
075000     END-IF                                                               
075100     ADD MET-VALUE TO WS-SUM-PR-3H                                        
075200     .                                                                    
075300                                                                          
075400 C410-EINE-STUNDE-SCHREIBEN.                                              
075500     MOVE MET-CELL-ID  TO D-CELL-ID                                       
075600     MOVE BZ-TIME(1)   TO D-TIME-3H                                       
075700     MOVE BZ-TIME(C4-POS) TO D-TIME-1H                                    
075800     MOVE MET-VALUE    TO D-PR-3H                                         
075900     COMPUTE D-HIB = C4-POS - 1                                           
076000     MOVE WS-AUSWAHL-WEIGHT(C4-POS) TO D-WEIGHT                           
076100     MOVE WS-AUSWAHL-MATCH  TO D-MATCH                                    
076200     MOVE WS-AUSWAHL-REF    TO D-REF-YMDH                                 
076300     COMPUTE D-PR-1H ROUNDED =                                            
076400     MET-VALUE * WS-AUSWAHL-WEIGHT(C4-POS)                                
076500                                                                          
076600     ADD D-PR-1H TO WS-SUMME-1H                                           
076700     ADD D-PR-1H TO WS-SUM-PR-1H                                          
076800                                                                          
076900     WRITE DISAGG-OUT-RECORD FROM DSG-REC                                 
077000     MOVE WS-FS-DSG TO FILE-STATUS                                        
077100     IF  FILE-OK                                                          
077200     ADD 1 TO WS-COUNT-ROWS                                               
077300     ELSE                                                                 
077400     DISPLAY "FEHLER BEIM SCHREIBEN DISAGGOUT - STAT" FILE-STATUS         
077500     PERFORM Z999-ABBRUCH                                                 
077600     END-IF                                                               
077700                                                                          
077800     ADD 1 TO C4-POS                                                      
077900     .                                                                    
078000                                                                          
078100******************************************************************        
078200* Pseudozufallszahl (Parkwert-Generator, Modul 30269) - liefert           
078300* eine neue WS-RANDOM-SAAT je Aufruf                                      
078400******************************************************************        
078500 C900-STUNDE-ADDIEREN SECTION.                                            
078600 C900-00.                                                                 
078700     ADD C4-ADD-STD TO WS-CLOCK-HH                                        
078800     IF  WS-CLOCK-HH > 23                                                 
078900     SUBTRACT 24 FROM WS-CLOCK-HH                                         
079000     PERFORM C920-NAECHSTER-TAG                                           
079100     END-IF                                                               
079200     .                                                                    
079300 C900-99.                                                                 
079400     EXIT.                                                                
079500                                                                          
079600 C910-ZUFALLSZAHL-ZIEHEN SECTION.                                         
079700 C910-00.                                                                 
079800     COMPUTE WS-RANDOM-PROD = WS-RANDOM-SAAT * 171                        
079900     DIVIDE WS-RANDOM-PROD BY 30269 GIVING WS-LEAP-Q                      
080000     REMAINDER WS-RANDOM-SAAT                                             
080100     .                                                                    
080200 C910-99.                                                                 
080300     EXIT.                                                                
080400                                                                          
080500******************************************************************        
080600* Kalendertag vorruecken (Monats-/Jahreswechsel,                          
080700* Schaltjahrpruefung fuer Februar)                                        
080800******************************************************************        
080900 C920-NAECHSTER-TAG.                                                      
081000     PERFORM C930-SCHALTJAHR-PRUEFEN                                      
081100     ADD 1 TO WS-CLOCK-DD                                                 
081200     IF  WS-CLOCK-DD > WS-DIM(WS-CLOCK-MM)                                
081300     MOVE 1 TO WS-CLOCK-DD                                                
081400     ADD 1 TO WS-CLOCK-MM                                                 
081500     IF  WS-CLOCK-MM > 12                                                 
081600     MOVE 1 TO WS-CLOCK-MM                                                
081700     ADD 1 TO WS-CLOCK-YYYY                                               
081800     END-IF                                                               
081900     END-IF                                                               
082000     .                                                                    
082100                                                                          
082200******************************************************************        
082300* Schaltjahrformel - siehe NCLOAD0E/PRCALC1E/WEIGHTS0E                    
082400******************************************************************        
082500 C930-SCHALTJAHR-PRUEFEN.                                                 
082600     DIVIDE WS-CLOCK-YYYY BY 4   GIVING WS-LEAP-Q                         
082700     REMAINDER WS-LEAP-R4                                                 
082800     DIVIDE WS-CLOCK-YYYY BY 100 GIVING WS-LEAP-Q                         
082900     REMAINDER WS-LEAP-R100                                               
083000     DIVIDE WS-CLOCK-YYYY BY 400 GIVING WS-LEAP-Q                         
083100     REMAINDER WS-LEAP-R400                                               
083200     IF  WS-LEAP-R4 = ZERO                                                
083300     AND (WS-LEAP-R100 NOT = ZERO OR WS-LEAP-R400 = ZERO)                 
083400     MOVE 29 TO WS-DIM(2)                                                 
083500     ELSE                                                                 
083600     MOVE 28 TO WS-DIM(2)                                                 
083700     END-IF                                                               
083800     .                                                                    
083900                                                                          
084000******************************************************************        
084100* Anteil einer Trefferstufe (WS-PCT-INPUT-COUNT, vom Aufrufer vor         
084200* dem PERFORM belegt) an allen gueltigen Eingabesaetzen (Prozent,         
084300* eine Dezimalstelle) fuer die Abschlussmeldung                           
084400******************************************************************        
084500 C940-PROZENT-BERECHNEN SECTION.                                          
084600 C940-00.                                                                 
084700     MOVE ZERO TO WS-PERCENT-WORK                                         
084800     IF  WS-COUNT-FPR-GUELTIG > ZERO                                      
084900     COMPUTE WS-PERCENT-WORK ROUNDED =                                    
085000     WS-PCT-INPUT-COUNT * 100 / WS-COUNT-FPR-GUELTIG                      
085100     END-IF                                                               
085200     MOVE WS-PERCENT-WORK TO D-PROZENT                                    
085300     .                                                                    
085400 C940-99.                                                                 
085500     EXIT.                                                                
085600                                                                          
085700******************************************************************        
085800* Dateien oeffnen / schliessen                                            
085900******************************************************************        
086000 F100-OPEN-FILES SECTION.                                                 
086100 F100-00.                                                                 
086200     OPEN INPUT WEIGHT-IN-FILE                                            
086300     MOVE WS-FS-WGT TO FILE-STATUS                                        
086400     IF  NOT FILE-OK                                                      
086500     DISPLAY "FEHLER BEIM OEFFNEN WEIGHTIN - STATUS " FILE-STATUS         
086600     SET PRG-ABBRUCH TO TRUE                                              
086700     END-IF                                                               
086800                                                                          
086900     OPEN INPUT FUTURE-PR-FILE                                            
087000     MOVE WS-FS-FPR TO FILE-STATUS                                        
087100     IF  NOT FILE-OK                                                      
087200     DISPLAY "FEHLER BEIM OEFFNEN FUTUREPR - STATUS " FILE-STATUS         
087300     SET PRG-ABBRUCH TO TRUE                                              
087400     END-IF                                                               
087500                                                                          
087600     OPEN OUTPUT DISAGG-OUT-FILE                                          
087700     MOVE WS-FS-DSG TO FILE-STATUS                                        
087800     IF  NOT FILE-OK                                                      
087900     DISPLAY "FEHLER BEIM OEFFNEN DISAGGOUT - STATUS " FILE-STATUS        
088000     SET PRG-ABBRUCH TO TRUE                                              
088100     END-IF                                                               
088200     .                                                                    
088300 F100-99.                                                                 
088400     EXIT.                                                                
088500                                                                          
088600 F900-CLOSE-ALL SECTION.                                                  
088700 F900-00.                                                                 
088800     CLOSE WEIGHT-IN-FILE                                                 
088900     CLOSE FUTURE-PR-FILE                                                 
089000     CLOSE DISAGG-OUT-FILE                                                
089100     .                                                                    
089200 F900-99.                                                                 
089300     EXIT.                                                                
089400                                                                          
089500******************************************************************        
089600* Abbruchbehandlung                                                       
089700******************************************************************        
089800 Z999-ABBRUCH SECTION.                                                    
089900 Z999-00.                                                                 
090000     SET PRG-ABBRUCH TO TRUE                                              
090100     PERFORM B090-ENDE                                                    
090200     STOP RUN                                                             
090300     .                                                                    
090400 Z999-99.                                                                 
090500     EXIT.                                                                
