000100 IDENTIFICATION DIVISION.                                                 
000200                                                                          
000300 PROGRAM-ID.     PRCALC1E.                                                
000400 AUTHOR.         H. ROTTMANN.                                             
000500 INSTALLATION.   WSOFT RECHENZENTRUM KARLSRUHE.                           
000600 DATE-WRITTEN.   1984-06-20.                                              
000700 DATE-COMPILED.                                                           
000800 SECURITY.       NUR FUER INTERNEN GEBRAUCH - ABTEILUNG HYDRO-EDV.        
000900                                                                          
001000*****************************************************************         
001100* Letzte Aenderung :: 1999-02-11                                          
001200* Letzte Version   :: B.03.00                                             
001300* Kurzbeschreibung :: Aggregation Regenschreiber NEMTI auf Stunden        
001400*                     und Dreistundensummen fuer die Klimatologie         
001500*                                                                         
001600*-----------------------------------------------------------------        
001700* Vers. | Datum    | von | Kommentar                                      
001800*-------|----------|-----|----------------------------------------        
001900* A.00.00|1984-06-20| hrm | Neuerstellung                                 
002000* A.01.00|1985-09-11| hrm | Dreistundenblock (0-2,3-5,...,21-23)          
002100*        |          |     | ergaenzt                                      
002200* A.02.00|1990-08-27| jsk | Leerintervalle erzeugen Nullsummensatz        
002300* B.00.00|1993-02-18| jsk | Beide Summenstufen in einem Durchlauf         
002400*        |          |     | statt zwei getrennten Laeufen                 
002500* B.01.00|1996-04-05| jsk | Kontrollsumme Regenschreiber gegen            
002600*        |          |     | Summenausgabe ergaenzt                        
002700* B.02.00|1998-07-14| bwt | Schaltjahr-Pruefung in Blockvorschub          
002800* B.03.00|1999-02-11| bwt | Jahr-2000-Umstellung - Zeitfelder             
002900*        |          |     | vierstellig gefuehrt (Y2K)                    
003000*-----------------------------------------------------------------        
003100*                                                                         
003200* Programmbeschreibung                                                    
003300* --------------------                                                    
003400*                                                                         
003500* Liest den Regenschreiber-Extrakt RAININ (aufsteigend nach Zeit).        
003600* Zwei Summierstufen werden in einem einzigen Durchlauf gefuehrt:         
003700* die Stundensumme (Kontrollwechsel auf volle Stunde) in AGG1H und        
003800* die Dreistundensumme (Bloecke 00-02,03-05,...,21-23) in AGG3H.          
003900* Leere Intervalle innerhalb der Datenspanne werden als Nullsumme         
004000* mitgeschrieben, damit beide Ablagen lueckenlos sind.                    
004100*                                                                         
004200******************************************************************        
004300                                                                          
004400 ENVIRONMENT DIVISION.                                                    
004500                                                                          
004600 CONFIGURATION SECTION.                                                   
004700                                                                          
004800 SPECIAL-NAMES.                                                           
004900     SWITCH-15 IS ANZEIGE-VERSION                                         
005000         ON STATUS IS SHOW-VERSION                                        
005100     CLASS ALPHNUM IS "0123456789"                                        
005200                      "abcdefghijklmnopqrstuvwxyz"                        
005300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
005400                      " .,;-_!$%&/=*+".                                   
005500                                                                          
005600 INPUT-OUTPUT SECTION.                                                    
005700                                                                          
005800 FILE-CONTROL.                                                            
005900 SELECT RAIN-IN-FILE  ASSIGN TO RAININ                                    
006000     FILE STATUS IS WS-FS-RAIN.                                           
006100 SELECT AGG-1H-FILE   ASSIGN TO AGG1H                                     
006200     FILE STATUS IS WS-FS-1H.                                             
006300 SELECT AGG-3H-FILE   ASSIGN TO AGG3H                                     
006400     FILE STATUS IS WS-FS-3H.                                             
006500                                                                          
006600 DATA DIVISION.                                                           
006700                                                                          
006800 FILE SECTION.                                                            
006900                                                                          
007000 FD  RAIN-IN-FILE                                                         
007100     LABEL RECORD STANDARD                                                
007200     RECORDING MODE F.                                                    
007300 01  RAIN-IN-RECORD           PIC X(40).                                  
007400                                                                          
007500 FD  AGG-1H-FILE                                                          
007600     LABEL RECORD STANDARD                                                
007700     RECORDING MODE F.                                                    
007800 01  AGG-1H-RECORD            PIC X(40).                                  
007900                                                                          
008000 FD  AGG-3H-FILE                                                          
008100     LABEL RECORD STANDARD                                                
008200     RECORDING MODE F.                                                    
008300 01  AGG-3H-RECORD            PIC X(40).                                  
008400                                                                          
008500 WORKING-STORAGE SECTION.                                                 
008600*-----------------------------------------------------------------        
008700* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
008800*-----------------------------------------------------------------        
008900 01  COMP-FELDER.                                                         
009000     05  C4-ADD-STD           PIC S9(04) COMP.                            
009100*-----------------------------------------------------------------        
009200* Display-Felder: Praefix D                                               
009300*-----------------------------------------------------------------        
009400 01  DISPLAY-FELDER.                                                      
009500     05  D-NUM9               PIC  9(09).                                 
009600     05  D-SUM                PIC -9(09).9(04).                           
009700*-----------------------------------------------------------------        
009800* Felder mit konstantem Inhalt: Praefix K                                 
009900*-----------------------------------------------------------------        
010000 01  KONSTANTE-FELDER.                                                    
010100     05  K-MODUL              PIC X(08)  VALUE "PRCALC1E".                
010200     05  K-VERSION            PIC X(08)  VALUE "B.03.00 ".                
010300*-----------------------------------------------------------------        
010400* Conditional-Felder                                                      
010500*-----------------------------------------------------------------        
010600 01  SCHALTER.                                                            
010700     05  FILE-STATUS          PIC X(02).                                  
010800     88  FILE-OK                      VALUE "00".                         
010900     88  FILE-NOK                      VALUE "01" THRU "99".              
011000     05  REC-STAT REDEFINES   FILE-STATUS.                                
011100     10  FILE-STATUS1     PIC X.                                          
011200     88  FILE-EOF                  VALUE "1".                             
011300     10  FILLER           PIC X.                                          
011400     05  PRG-STATUS           PIC 9       VALUE ZERO.                     
011500     88  PRG-OK                        VALUE ZERO.                        
011600     88  PRG-ABBRUCH                   VALUE 1.                           
011700     05  WS-EOF-RAIN          PIC X       VALUE "N".                      
011800     88  EOF-RAIN                      VALUE "Y".                         
011900     05  WS-HAD-DATA          PIC X       VALUE "N".                      
012000     88  HAD-DATA                      VALUE "Y".                         
012100*-----------------------------------------------------------------        
012200* Dateistatus je Datei                                                    
012300*-----------------------------------------------------------------        
012400 01  WS-FILE-STATUSES.                                                    
012500     05  WS-FS-RAIN           PIC X(02).                                  
012600     05  WS-FS-1H             PIC X(02).                                  
012700     05  WS-FS-3H             PIC X(02).                                  
012800*-----------------------------------------------------------------        
012900* weitere Arbeitsfelder                                                   
013000*-----------------------------------------------------------------        
013100 01  WORK-FELDER.                                                         
013200     05  W-DUMMY              PIC X(02).                                  
013300*-----------------------------------------------------------------        
013400* Datum-/Uhrzeitfelder des Programmlaufs                                  
013500*-----------------------------------------------------------------        
013600 01  WS-RUN-DATE.                                                         
013700     05  WS-RUN-YY            PIC 9(02).                                  
013800     05  WS-RUN-MM            PIC 9(02).                                  
013900     05  WS-RUN-DD            PIC 9(02).                                  
014000 01  WS-RUN-TIME.                                                         
014100     05  WS-RUN-HH            PIC 9(02).                                  
014200     05  WS-RUN-MI            PIC 9(02).                                  
014300     05  WS-RUN-SS            PIC 9(02).                                  
014400     05  WS-RUN-HS            PIC 9(02).                                  
014500*-----------------------------------------------------------------        
014600* COPY der Satzbilder PRCALC1                                             
014700*-----------------------------------------------------------------        
014800 COPY PRCREC0C OF "=COBCPY".                                              
014900                                                                          
015000*-----------------------------------------------------------------        
015100* Stundenbucket (1h-Summenstufe)                                          
015200*-----------------------------------------------------------------        
015300 01  WS-1H-BUCKET.                                                        
015400     05  W1-TIME              PIC X(16).                                  
015500     05  W1-TIME-ANTEILE REDEFINES W1-TIME.                               
015600     10  W1-JJJJ          PIC 9(04).                                      
015700     10  FILLER           PIC X(01).                                      
015800     10  W1-MM            PIC 9(02).                                      
015900     10  FILLER           PIC X(01).                                      
016000     10  W1-TT            PIC 9(02).                                      
016100     10  FILLER           PIC X(01).                                      
016200     10  W1-HH            PIC 9(02).                                      
016300     10  FILLER           PIC X(01).                                      
016400     10  W1-MI            PIC 9(02).                                      
016500     05  W1-SUM               PIC S9(05)V9(04) VALUE ZERO.                
016600*-----------------------------------------------------------------        
016700* Dreistundenbucket (3h-Summenstufe)                                      
016800*-----------------------------------------------------------------        
016900 01  WS-3H-BUCKET.                                                        
017000     05  W3-TIME              PIC X(16).                                  
017100     05  W3-TIME-ANTEILE REDEFINES W3-TIME.                               
017200     10  W3-JJJJ          PIC 9(04).                                      
017300     10  FILLER           PIC X(01).                                      
017400     10  W3-MM            PIC 9(02).                                      
017500     10  FILLER           PIC X(01).                                      
017600     10  W3-TT            PIC 9(02).                                      
017700     10  FILLER           PIC X(01).                                      
017800     10  W3-HH            PIC 9(02).                                      
017900     10  FILLER           PIC X(01).                                      
018000     10  W3-MI            PIC 9(02).                                      
018100     05  W3-SUM               PIC S9(05)V9(04) VALUE ZERO.                
018200*-----------------------------------------------------------------        
018300* Abgeschnittene Blockzeit des gerade gelesenen Satzes                    
018400*-----------------------------------------------------------------        
018500 01  WS-TRUNC-1H.                                                         
018600     05  WT1-TIME             PIC X(16).                                  
018700     05  WT1-TIME-ANTEILE REDEFINES WT1-TIME.                             
018800     10  WT1-JJJJ         PIC 9(04).                                      
018900     10  FILLER           PIC X(01).                                      
019000     10  WT1-MM           PIC 9(02).                                      
019100     10  FILLER           PIC X(01).                                      
019200     10  WT1-TT           PIC 9(02).                                      
019300     10  FILLER           PIC X(01).                                      
019400     10  WT1-HH           PIC 9(02).                                      
019500     10  FILLER           PIC X(01).                                      
019600     10  WT1-MI           PIC 9(02).                                      
019700 01  WS-TRUNC-3H.                                                         
019800     05  WT3-TIME             PIC X(16).                                  
019900     05  WT3-TIME-ANTEILE REDEFINES WT3-TIME.                             
020000     10  WT3-JJJJ         PIC 9(04).                                      
020100     10  FILLER           PIC X(01).                                      
020200     10  WT3-MM           PIC 9(02).                                      
020300     10  FILLER           PIC X(01).                                      
020400     10  WT3-TT           PIC 9(02).                                      
020500     10  FILLER           PIC X(01).                                      
020600     10  WT3-HH           PIC 9(02).                                      
020700     10  FILLER           PIC X(01).                                      
020800     10  WT3-MI           PIC 9(02).                                      
020900*-----------------------------------------------------------------        
021000* Arbeitsuhr fuer den allgemeinen Stundenvorschub (C900)                  
021100*-----------------------------------------------------------------        
021200 01  WS-CLOCK-TIME-GROUP.                                                 
021300     05  WS-CLOCK-TIME         PIC X(16).                                 
021400     05  WS-CLOCK-ANTEILE REDEFINES WS-CLOCK-TIME.                        
021500     10  WS-CLOCK-YYYY     PIC 9(04).                                     
021600     10  FILLER            PIC X(01).                                     
021700     10  WS-CLOCK-MM       PIC 9(02).                                     
021800     10  FILLER            PIC X(01).                                     
021900     10  WS-CLOCK-DD       PIC 9(02).                                     
022000     10  FILLER            PIC X(01).                                     
022100     10  WS-CLOCK-HH       PIC 9(02).                                     
022200     10  FILLER            PIC X(01).                                     
022300     10  WS-CLOCK-MI       PIC 9(02).                                     
022400*-----------------------------------------------------------------        
022500* Schaltjahrtabelle (wie NCLOAD0E)                                        
022600*-----------------------------------------------------------------        
022700 01  WS-DIM-CONST             PIC X(24)                                   
022800     VALUE "312831303130313130313031".                                    
022900 01  WS-DIM-TABLE REDEFINES WS-DIM-CONST.                                 
023000     05  WS-DIM               PIC 9(02) OCCURS 12 TIMES.                  
023100                                                                          
023200 01  WS-LEAP-WORK.                                                        
023300     05  WS-LEAP-Q            PIC S9(04) COMP.                            
023400     05  WS-LEAP-R4           PIC S9(04) COMP.                            
023500     05  WS-LEAP-R100         PIC S9(04) COMP.                            
023600     05  WS-LEAP-R400         PIC S9(04) COMP.                            
023700     05  WS-REST-3            PIC S9(04) COMP.                            
023800*-----------------------------------------------------------------        
023900* Laufsummen fuer die Abschlussmeldung                                    
024000*-----------------------------------------------------------------        
024100 01  WS-TOTALS.                                                           
024200     05  WS-COUNT-RAIN        PIC 9(09) COMP VALUE ZERO.                  
024300     05  WS-COUNT-1H          PIC 9(09) COMP VALUE ZERO.                  
024400     05  WS-COUNT-3H          PIC 9(09) COMP VALUE ZERO.                  
024500     05  WS-TOTAL-RAIN-PR     PIC S9(09)V9(04) VALUE ZERO.                
024600     05  WS-TOTAL-1H-PR       PIC S9(09)V9(04) VALUE ZERO.                
024700     05  WS-TOTAL-3H-PR       PIC S9(09)V9(04) VALUE ZERO.                
024800                                                                          
024900 PROCEDURE DIVISION.                                                      
025000******************************************************************        
025100* Steuerungs-Section                                                      
025200******************************************************************        
025300 A100-STEUERUNG SECTION.                                                  
025400 A100-00.                                                                 
025500     IF  SHOW-VERSION                                                     
025600     DISPLAY K-MODUL " VERSION " K-VERSION                                
025700     STOP RUN                                                             
025800     END-IF                                                               
025900                                                                          
026000     PERFORM B000-VORLAUF                                                 
026100                                                                          
026200     IF  PRG-OK                                                           
026300     PERFORM B100-VERARBEITUNG                                            
026400     END-IF                                                               
026500                                                                          
026600     PERFORM B090-ENDE                                                    
026700     STOP RUN                                                             
026800     .                                                                    
026900 A100-99.                                                                 
027000     EXIT.                                                                
027100                                                                          
027200******************************************************************        
027300* Vorlauf - Dateien oeffnen                                               
027400******************************************************************        
027500 B000-VORLAUF SECTION.                                                    
027600 B000-00.                                                                 
027700     PERFORM C000-INIT                                                    
027800     PERFORM F100-OPEN-FILES                                              
027900     .                                                                    
028000 B000-99.                                                                 
028100     EXIT.                                                                
028200                                                                          
028300******************************************************************        
028400* Nachlauf - Abschlussmeldung und Dateien schliessen                      
028500******************************************************************        
028600 B090-ENDE SECTION.                                                       
028700 B090-00.                                                                 
028800     DISPLAY " *----------------------------------------*"                
028900     DISPLAY " *  PRCALC1E - KONTROLLTOTALE                "              
029000     DISPLAY " *----------------------------------------*"                
029100     MOVE WS-COUNT-RAIN TO D-NUM9                                         
029200     DISPLAY " *  SAETZE RAININ GELESEN = " D-NUM9                        
029300     MOVE WS-COUNT-1H   TO D-NUM9                                         
029400     DISPLAY " *  SAETZE AGG1H GESCHR.  = " D-NUM9                        
029500     MOVE WS-COUNT-3H   TO D-NUM9                                         
029600     DISPLAY " *  SAETZE AGG3H GESCHR.  = " D-NUM9                        
029700     MOVE WS-TOTAL-RAIN-PR TO D-SUM                                       
029800     DISPLAY " *  SUMME RAININ          = " D-SUM                         
029900     MOVE WS-TOTAL-1H-PR   TO D-SUM                                       
030000     DISPLAY " *  SUMME AGG1H           = " D-SUM                         
030100     MOVE WS-TOTAL-3H-PR   TO D-SUM                                       
030200     DISPLAY " *  SUMME AGG3H           = " D-SUM                         
030300     DISPLAY " *----------------------------------------*"                
030400                                                                          
030500     IF  PRG-ABBRUCH                                                      
030600     DISPLAY " *       ABBRUCH PRCALC1E                  *"               
030700     ELSE                                                                 
030800     DISPLAY " *       ENDE PRCALC1E                     *"               
030900     END-IF                                                               
031000     PERFORM F900-CLOSE-ALL                                               
031100     .                                                                    
031200 B090-99.                                                                 
031300     EXIT.                                                                
031400                                                                          
031500******************************************************************        
031600* Verarbeitung - ein Durchlauf, zwei Summierstufen                        
031700******************************************************************        
031800 B100-VERARBEITUNG SECTION.                                               
031900 B100-00.                                                                 
032000     PERFORM C100-READ-RAIN                                               
032100                                                                          
032200     IF  NOT EOF-RAIN                                                     
032300     PERFORM C110-INIT-BUCKETS                                            
032400     END-IF                                                               
032500                                                                          
032600     PERFORM C200-SATZ-VERARBEITEN UNTIL EOF-RAIN                         
032700                                                                          
032800     IF  HAD-DATA                                                         
032900     PERFORM C230-SCHREIBE-1H                                             
033000     PERFORM C240-SCHREIBE-3H                                             
033100     END-IF                                                               
033200     .                                                                    
033300 B100-99.                                                                 
033400     EXIT.                                                                
033500                                                                          
033600******************************************************************        
033700* Initialisierung von Feldern                                             
033800******************************************************************        
033900 C000-INIT SECTION.                                                       
034000 C000-00.                                                                 
034100     INITIALIZE SCHALTER WS-TOTALS                                        
034200     ACCEPT WS-RUN-DATE FROM DATE                                         
034300     ACCEPT WS-RUN-TIME FROM TIME                                         
034400     DISPLAY " *----------------------------------------*"                
034500     DISPLAY " *  PRCALC1E - AGGREGATION REGENSCHREIBER   "               
034600     DISPLAY " *----------------------------------------*"                
034700     .                                                                    
034800 C000-99.                                                                 
034900     EXIT.                                                                
035000                                                                          
035100 C100-READ-RAIN.                                                          
035200     READ RAIN-IN-FILE INTO RIN-REC                                       
035300     AT END                                                               
035400     SET EOF-RAIN TO TRUE                                                 
035500     NOT AT END                                                           
035600     ADD 1 TO WS-COUNT-RAIN                                               
035700     ADD RAIN-PR TO WS-TOTAL-RAIN-PR                                      
035800     END-READ                                                             
035900     .                                                                    
036000                                                                          
036100******************************************************************        
036200* Erste Buckets aus dem ersten Satz ableiten (Minuten auf volle           
036300* Stunde bzw. Block abschneiden)                                          
036400******************************************************************        
036500 C110-INIT-BUCKETS.                                                       
036600     SET HAD-DATA TO TRUE                                                 
036700     MOVE RAIN-TIME TO W1-TIME                                            
036800     MOVE ZERO       TO W1-MI                                             
036900     MOVE RAIN-TIME TO W3-TIME                                            
037000     PERFORM C120-BLOCKSTUNDE-BILDEN                                      
037100     .                                                                    
037200                                                                          
037300******************************************************************        
037400* Blockanfang der Dreistundenstufe aus der Stunde des Satzes              
037500* ableiten (00-02,03-05,...,21-23) - Minuten auf Null                     
037600******************************************************************        
037700 C120-BLOCKSTUNDE-BILDEN.                                                 
037800     DIVIDE W3-HH BY 3 GIVING WS-LEAP-Q REMAINDER WS-REST-3               
037900     SUBTRACT WS-REST-3 FROM W3-HH                                        
038000     MOVE ZERO TO W3-MI                                                   
038100     .                                                                    
038200                                                                          
038300 C200-SATZ-VERARBEITEN.                                                   
038400     MOVE RAIN-TIME TO WT1-TIME                                           
038500     MOVE ZERO       TO WT1-MI                                            
038600                                                                          
038700     MOVE RAIN-TIME TO WT3-TIME                                           
038800     DIVIDE WT3-HH BY 3 GIVING WS-LEAP-Q REMAINDER WS-REST-3              
038900     SUBTRACT WS-REST-3 FROM WT3-HH                                       
039000     MOVE ZERO TO WT3-MI                                                  
039100                                                                          
039200     PERFORM C210-1H-VORSCHUB UNTIL WT1-TIME = W1-TIME                    
039300     ADD RAIN-PR TO W1-SUM                                                
039400                                                                          
039500     PERFORM C220-3H-VORSCHUB UNTIL WT3-TIME = W3-TIME                    
039600     ADD RAIN-PR TO W3-SUM                                                
039700                                                                          
039800     PERFORM C100-READ-RAIN                                               
039900     .                                                                    
040000                                                                          
040100******************************************************************        
040200* Stundenbucket abschliessen, schreiben und um eine Stunde                
040300* vorruecken                                                              
040400******************************************************************        
040500 C210-1H-VORSCHUB.                                                        
040600     PERFORM C230-SCHREIBE-1H                                             
040700     MOVE 1 TO C4-ADD-STD                                                 
040800     MOVE W1-TIME TO WS-CLOCK-TIME                                        
040900     PERFORM C900-STUNDE-ADDIEREN                                         
041000     MOVE WS-CLOCK-TIME TO W1-TIME                                        
041100     .                                                                    
041200                                                                          
041300******************************************************************        
041400* Dreistundenbucket abschliessen, schreiben und um drei Stunden           
041500* vorruecken                                                              
041600******************************************************************        
041700 C220-3H-VORSCHUB.                                                        
041800     PERFORM C240-SCHREIBE-3H                                             
041900     MOVE 3 TO C4-ADD-STD                                                 
042000     MOVE W3-TIME TO WS-CLOCK-TIME                                        
042100     PERFORM C900-STUNDE-ADDIEREN                                         
042200     MOVE WS-CLOCK-TIME TO W3-TIME                                        
042300     .                                                                    
042400                                                                          
042500 C230-SCHREIBE-1H.                                                        
042600     MOVE W1-TIME TO AGG-TIME                                             
042700     MOVE W1-SUM  TO AGG-PR                                               
042800     WRITE AGG-1H-RECORD FROM AGG-REC                                     
042900     MOVE WS-FS-1H TO FILE-STATUS                                         
043000     IF  FILE-OK                                                          
043100     ADD 1 TO WS-COUNT-1H                                                 
043200     ADD W1-SUM TO WS-TOTAL-1H-PR                                         
043300     ELSE                                                                 
043400     DISPLAY "FEHLER BEIM SCHREIBEN AGG1H - STATUS " FILE-STATUS          
043500     PERFORM Z999-ABBRUCH                                                 
043600     END-IF                                                               
043700     MOVE ZERO TO W1-SUM                                                  
043800     .                                                                    
043900                                                                          
044000 C240-SCHREIBE-3H.                                                        
044100     MOVE W3-TIME TO AGG-TIME                                             
044200     MOVE W3-SUM  TO AGG-PR                                               
044300     WRITE AGG-3H-RECORD FROM AGG-REC                                     
044400     MOVE WS-FS-3H TO FILE-STATUS                                         
044500     IF  FILE-OK                                                          
044600     ADD 1 TO WS-COUNT-3H                                                 
044700     ADD W3-SUM TO WS-TOTAL-3H-PR                                         
044800     ELSE                                                                 
044900     DISPLAY "FEHLER BEIM SCHREIBEN AGG3H - STATUS " FILE-STATUS          
045000     PERFORM Z999-ABBRUCH                                                 
045100     END-IF                                                               
045200     MOVE ZERO TO W3-SUM                                                  
045300     .                                                                    
045400                                                                          
045500******************************************************************        
045600* Allgemeiner Stundenvorschub: addiert C4-ADD-STD Stunden auf             
045700* WS-CLOCK-TIME (Monats-/Jahreswechsel, Schaltjahrpruefung)               
045800******************************************************************        
045900 C900-STUNDE-ADDIEREN SECTION.                                            
046000 C900-00.                                                                 
046100     ADD C4-ADD-STD TO WS-CLOCK-HH                                        
046200     IF  WS-CLOCK-HH > 23                                                 
046300     SUBTRACT 24 FROM WS-CLOCK-HH                                         
046400     PERFORM C910-NAECHSTER-TAG                                           
046500     END-IF                                                               
046600     .                                                                    
046700 C900-99.                                                                 
046800     EXIT.                                                                
046900                                                                          
047000******************************************************************        
047100* Kalendertag vorruecken (Monats-/Jahreswechsel,                          
047200* Schaltjahrpruefung fuer Februar)                                        
047300******************************************************************        
047400 C910-NAECHSTER-TAG.                                                      
047500     PERFORM C920-SCHALTJAHR-PRUEFEN                                      
047600     ADD 1 TO WS-CLOCK-DD                                                 
047700     IF  WS-CLOCK-DD > WS-DIM(WS-CLOCK-MM)                                
047800     MOVE 1 TO WS-CLOCK-DD                                                
047900     ADD 1 TO WS-CLOCK-MM                                                 
048000     IF  WS-CLOCK-MM > 12                                                 
048100     MOVE 1 TO WS-CLOCK-MM                                                
048200     ADD 1 TO WS-CLOCK-YYYY                                               
048300     END-IF                                                               
048400     END-IF                                                               
048500     .                                                                    
048600                                                                          
048700******************************************************************        
048800* Schaltjahrformel - siehe NCLOAD0E                                       
048900******************************************************************        
049000 C920-SCHALTJAHR-PRUEFEN.                                                 
049100     DIVIDE WS-CLOCK-YYYY BY 4   GIVING WS-LEAP-Q                         
049200     REMAINDER WS-LEAP-R4                                                 
049300     DIVIDE WS-CLOCK-YYYY BY 100 GIVING WS-LEAP-Q                         
049400     REMAINDER WS-LEAP-R100                                               
049500     DIVIDE WS-CLOCK-YYYY BY 400 GIVING WS-LEAP-Q                         
049600     REMAINDER WS-LEAP-R400                                               
049700     IF  WS-LEAP-R4 = ZERO                                                
049800     AND (WS-LEAP-R100 NOT = ZERO OR WS-LEAP-R400 = ZERO)                 
049900     MOVE 29 TO WS-DIM(2)                                                 
050000     ELSE                                                                 
050100     MOVE 28 TO WS-DIM(2)                                                 
050200     END-IF                                                               
050300     .                                                                    
050400                                                                          
050500******************************************************************        
050600* Dateien oeffnen / schliessen                                            
050700******************************************************************        
050800 F100-OPEN-FILES SECTION.                                                 
050900 F100-00.                                                                 
051000     OPEN INPUT RAIN-IN-FILE                                              
051100     MOVE WS-FS-RAIN TO FILE-STATUS                                       
051200     IF  NOT FILE-OK                                                      
051300     DISPLAY "FEHLER BEIM OEFFNEN RAININ - STATUS " FILE-STATUS           
051400     SET PRG-ABBRUCH TO TRUE                                              
051500     END-IF                                                               
051600                                                                          
051700     OPEN OUTPUT AGG-1H-FILE                                              
051800     MOVE WS-FS-1H TO FILE-STATUS                                         
051900     IF  NOT FILE-OK                                                      
052000     DISPLAY "FEHLER BEIM OEFFNEN AGG1H - STATUS " FILE-STATUS            
052100     SET PRG-ABBRUCH TO TRUE                                              
052200     END-IF                                                               
052300                                                                          
052400     OPEN OUTPUT AGG-3H-FILE                                              
052500     MOVE WS-FS-3H TO FILE-STATUS                                         
052600     IF  NOT FILE-OK                                                      
052700     DISPLAY "FEHLER BEIM OEFFNEN AGG3H - STATUS " FILE-STATUS            
052800     SET PRG-ABBRUCH TO TRUE                                              
052900     END-IF                                                               
053000     .                                                                    
053100 F100-99.                                                                 
053200     EXIT.                                                                
053300                                                                          
053400 F900-CLOSE-ALL SECTION.                                                  
053500 F900-00.                                                                 
053600     CLOSE RAIN-IN-FILE                                                   
053700     CLOSE AGG-1H-FILE                                                    
053800     CLOSE AGG-3H-FILE                                                    
053900     .                                                                    
054000 F900-99.                                                                 
054100     EXIT.                                                                
054200                                                                          
054300******************************************************************        
054400* Abbruchbehandlung                                                       
054500******************************************************************        
054600 Z999-ABBRUCH SECTION.                                                    
054700 Z999-00.                                                                 
054800     SET PRG-ABBRUCH TO TRUE                                              
054900     PERFORM B090-ENDE                                                    
055000     STOP RUN                                                             
055100     .                                                                    
055200 Z999-99.                                                                 
055300     EXIT.                                                                
