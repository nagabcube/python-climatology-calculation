000100 IDENTIFICATION DIVISION.                                                 
000200                                                                          
000300 PROGRAM-ID.     PETCAL0E.                                                
000400 AUTHOR.         H. ROTTMANN.                                             
000500 INSTALLATION.   WSOFT RECHENZENTRUM KARLSRUHE.                           
000600 DATE-WRITTEN.   1996-03-08.                                              
000700 DATE-COMPILED.                                                           
000800 SECURITY.       NUR FUER INTERNEN GEBRAUCH - ABTEILUNG HYDRO-EDV.        
000900                                                                          
001000*****************************************************************         
001100* Letzte Aenderung :: 2003-09-22                                          
001200* Letzte Version   :: A.06.00                                             
001300* Kurzbeschreibung :: Tagesreihe der potentiellen Evapotranspira-         
001400*                     tion (Priestley-Taylor) aus den Speichern           
001500*                     TAS und RSDS                                        
001600*                                                                         
001700*-----------------------------------------------------------------        
001800* Vers. | Datum    | von | Kommentar                                      
001900*-------|----------|-----|----------------------------------------        
002000* A.00.00|1996-03-08| jsk | Neuerstellung                                 
002100* A.01.00|1996-11-14| jsk | Zellenbericht (Satzzahl, Zeitraum)            
002200*        |          |     | ergaenzt                                      
002300* A.02.00|1998-12-09| bwt | Jahr-2000-Umstellung - Zeitfelder vier        
002400*        |          |     | stellig gefuehrt (Y2K)                        
002500* A.03.00|1999-05-11| bwt | PET-DATE vierstellig gefuehrt (Y2K,           
002600*        |          |     | analog PETREC0C)                              
002700* A.04.00|2000-02-25| bwt | SEARCH ALL gegen leere RSDS-Tabelle           
002800*        |          |     | abgesichert                                   
002900* A.05.00|2003-04-14| hrm | Kachelbericht: Datumsbereich jetzt auch bei   
003000*        |          |     | einzigem Tag korrekt ausgegeben               
003100* A.06.00|2003-09-22| jsk | PET-VALUE wird jetzt direkt aus WS-PET        
003200*        |          |     | gerundet (COMPUTE ROUNDED) uebernommen statt  
003300*        |          |     | per MOVE abgeschnitten                        
003400*-----------------------------------------------------------------        
003500*                                                                         
003600* Programmbeschreibung                                                    
003700* --------------------                                                    
003800*                                                                         
003900* Liest TAS-STORE fortlaufend und sucht je Satz den passenden             
004000* RSDS-STORE-Satz (gleiche Kachel, gleiche Stunde) in einer im            
004100* Speicher gehaltenen Tabelle. Bei Tages- oder Kachelwechsel wird         
004200* aus den bis dahin aufgelaufenen Stundenmitteln von TAS und RSDS         
004300* ueber die Priestley-Taylor-Formel ein PET-REC gebildet. Kacheln         
004400* ohne passende RSDS-Werte liefern keinen Satz und bleiben im             
004500* Kachelbericht unerwaehnt.                                               
004600*                                                                         
004700******************************************************************        
004800                                                                          
004900 ENVIRONMENT DIVISION.                                                    
005000                                                                          
005100 CONFIGURATION SECTION.                                                   
005200                                                                          
005300 SPECIAL-NAMES.                                                           
005400     SWITCH-15 IS ANZEIGE-VERSION                                         
005500         ON STATUS IS SHOW-VERSION                                        
005600     CLASS ALPHNUM IS "0123456789"                                        
005700                      "abcdefghijklmnopqrstuvwxyz"                        
005800                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
005900                      " .,;-_!$%&/=*+".                                   
006000                                                                          
006100 INPUT-OUTPUT SECTION.                                                    
006200                                                                          
006300 FILE-CONTROL.                                                            
006400 SELECT TAS-IN-FILE  ASSIGN TO TASIN                                      
006500     FILE STATUS IS WS-FS-TAS.                                            
006600 SELECT RSDS-IN-FILE ASSIGN TO RSDSIN                                     
006700     FILE STATUS IS WS-FS-RSDS.                                           
006800 SELECT PET-OUT-FILE ASSIGN TO PETOUT                                     
006900     FILE STATUS IS WS-FS-PET.                                            
007000                                                                          
007100 DATA DIVISION.                                                           
007200                                                                          
007300 FILE SECTION.                                                            
007400                                                                          
007500 FD  TAS-IN-FILE                                                          
007600     LABEL RECORD STANDARD                                                
007700     RECORDING MODE F.                                                    
007800 01  TAS-IN-RECORD             PIC X(50).                                 
007900                                                                          
008000 FD  RSDS-IN-FILE                                                         
008100     LABEL RECORD STANDARD                                                
008200     RECORDING MODE F.                                                    
008300 01  RSDS-IN-RECORD            PIC X(50).                                 
008400                                                                          
008500 FD  PET-OUT-FILE                                                         
008600     LABEL RECORD STANDARD                                                
008700     RECORDING MODE F.                                                    
008800 01  PET-OUT-RECORD            PIC X(40).                                 
008900                                                                          
009000 WORKING-STORAGE SECTION.                                                 
009100*-----------------------------------------------------------------        
009200* Display-Felder: Praefix D                                               
009300*-----------------------------------------------------------------        
009400 01  DISPLAY-FELDER.                                                      
009500     05  D-NUM6                 PIC  9(06).                               
009600     05  D-NUM9                 PIC  9(09).                               
009700*-----------------------------------------------------------------        
009800* Felder mit konstantem Inhalt: Praefix K                                 
009900*-----------------------------------------------------------------        
010000 01  KONSTANTE-FELDER.                                                    
010100     05  K-MODUL                PIC X(08)  VALUE "PETCAL0E".              
010200     05  K-VERSION              PIC X(08)  VALUE "A.06.00 ".              
010300     05  K-GAMMA                PIC S9V99       VALUE 0.65.               
010400     05  K-ALPHA                PIC S9V99       VALUE 1.26.               
010500     05  K-MAGNUS-A             PIC S9V999      VALUE 6.108.              
010600     05  K-MAGNUS-B             PIC S9(02)V99   VALUE 17.27.              
010700     05  K-MAGNUS-C             PIC S9(03)V9    VALUE 237.3.              
010800     05  K-RAD-FAKTOR           PIC S9V9(04)    VALUE .0864.              
010900*-----------------------------------------------------------------        
011000* Conditional-Felder                                                      
011100*-----------------------------------------------------------------        
011200 01  SCHALTER.                                                            
011300     05  FILE-STATUS             PIC X(02).                               
011400     88  FILE-OK                         VALUE "00".                      
011500     88  FILE-NOK                        VALUE "01" THRU "99".            
011600     05  REC-STAT REDEFINES      FILE-STATUS.                             
011700     10  FILE-STATUS1         PIC X.                                      
011800     88  FILE-EOF                    VALUE "1".                           
011900     10  FILLER               PIC X.                                      
012000     05  PRG-STATUS              PIC 9       VALUE ZERO.                  
012100     88  PRG-OK                          VALUE ZERO.                      
012200     88  PRG-ABBRUCH                     VALUE 1.                         
012300     05  WS-EOF-TAS               PIC X       VALUE "N".                  
012400     88  EOF-TAS                        VALUE "Y".                        
012500     05  WS-EOF-RSDS              PIC X       VALUE "N".                  
012600     88  EOF-RSDS                       VALUE "Y".                        
012700     05  WS-RSDS-FOUND            PIC X       VALUE "N".                  
012800     88  RSDS-FOUND                     VALUE "Y".                        
012900*-----------------------------------------------------------------        
013000* Dateistatus je Datei                                                    
013100*-----------------------------------------------------------------        
013200 01  WS-FILE-STATUSES.                                                    
013300     05  WS-FS-TAS               PIC X(02).                               
013400     05  WS-FS-RSDS              PIC X(02).                               
013500     05  WS-FS-PET               PIC X(02).                               
013600*-----------------------------------------------------------------        
013700* COPY der Satzbilder Messwerte und Tages-PET                             
013800*-----------------------------------------------------------------        
013900 COPY NCLREC0C OF "=COBCPY".                                              
014000 COPY PETREC0C OF "=COBCPY".                                              
014100                                                                          
014200*-----------------------------------------------------------------        
014300* RSDS-Tabelle - alle RSDS-STORE-Saetze, aufsteigend nach Kachel          
014400* und Zeit (wie abgelegt), Suche ueber SEARCH ALL                         
014500*-----------------------------------------------------------------        
014600 01  WS-RSDS-TAB.                                                         
014700     05  WS-RSDS-CT                PIC S9(06) COMP VALUE ZERO.            
014800     05  RS-ENTRY OCCURS 100000 TIMES                                     
014900     ASCENDING KEY IS RS-CELL-ID, RS-TIME                                 
015000     INDEXED BY RS-IDX.                                                   
015100     10  RS-CELL-ID            PIC 9(06).                                 
015200     10  RS-TIME                PIC X(16).                                
015300     10  RS-TIME-ANTEILE REDEFINES RS-TIME.                               
015400     15  RS-JJJJ             PIC X(04).                                   
015500     15  FILLER              PIC X(01).                                   
015600     15  RS-MM               PIC X(02).                                   
015700     15  FILLER              PIC X(01).                                   
015800     15  RS-TT               PIC X(02).                                   
015900     15  FILLER              PIC X(06).                                   
016000     10  RS-VALUE              PIC S9(07)V9(06).                          
016100*-----------------------------------------------------------------        
016200* Tagesakkumulator - aktuell aufgebauter Kachel/Kalendertag               
016300*-----------------------------------------------------------------        
016400 01  WS-TAG-WORK.                                                         
016500     05  WS-TAG-CELL-ID          PIC 9(06)         VALUE ZERO.            
016600     05  WS-TAG-TIME             PIC X(16).                               
016700     05  WS-TAG-ANTEILE REDEFINES WS-TAG-TIME.                            
016800     10  WS-TAG-JJJJ          PIC X(04).                                  
016900     10  FILLER               PIC X(01).                                  
017000     10  WS-TAG-MM            PIC X(02).                                  
017100     10  FILLER               PIC X(01).                                  
017200     10  WS-TAG-TT            PIC X(02).                                  
017300     10  FILLER               PIC X(06).                                  
017400     05  WS-TAG-SUM-TAS          PIC S9(05)V9(06).                        
017500     05  WS-TAG-SUM-RSDS         PIC S9(07)V9(06).                        
017600     05  WS-TAG-ANZ              PIC S9(04) COMP.                         
017700*-----------------------------------------------------------------        
017800* Kachelakkumulator - fuer den Kachelbericht bei Kachelwechsel            
017900*-----------------------------------------------------------------        
018000 01  WS-ZELLE-WORK.                                                       
018100     05  WS-ZELLE-CELL-ID         PIC 9(06)         VALUE ZERO.           
018200     05  WS-ZELLE-COUNT           PIC S9(06) COMP   VALUE ZERO.           
018300     05  WS-ZELLE-FIRST-DATE      PIC X(10).                              
018400     05  WS-ZELLE-LAST-DATE       PIC X(10).                              
018500*-----------------------------------------------------------------        
018600* Tagesmittel und Priestley-Taylor-Zwischenwerte                          
018700*-----------------------------------------------------------------        
018800 01  WS-PT-WORK.                                                          
018900     05  WS-MEAN-TAS              PIC S9(03)V9(06).                       
019000     05  WS-MEAN-RSDS             PIC S9(05)V9(06).                       
019100     05  WS-ESTAR                 PIC S9(03)V9(06).                       
019200     05  WS-DELTA                 PIC S9(03)V9(06).                       
019300     05  WS-DELTA-DENOM           PIC S9(03)V9(06).                       
019400     05  WS-PT-RATIO              PIC S9(01)V9(06).                       
019500     05  WS-RN                    PIC S9(04)V9(06).                       
019600     05  WS-PET                   PIC S9(04)V9(06).                       
019700*-----------------------------------------------------------------        
019800* Pseudo-Exponentialfunktion ueber Taylorreihe mit Argument-              
019900* Reduktion (Basis 16, viermaliges Quadrieren) - keine intrinsi-          
020000* sche FUNCTION verwendet                                                 
020100*-----------------------------------------------------------------        
020200 01  WS-EXP-WORK.                                                         
020300     05  WS-EXP-ARG               PIC S9(02)V9(08).                       
020400     05  WS-EXP-REDUCED           PIC S9(02)V9(08).                       
020500     05  WS-EXP-TERM              PIC S9(02)V9(08).                       
020600     05  WS-EXP-SUM               PIC S9(02)V9(08).                       
020700     05  WS-EXP-RESULT            PIC S9(03)V9(08).                       
020800     05  WS-EXP-N                 PIC S9(04) COMP.                        
020900     05  WS-EXP-K                 PIC S9(04) COMP.                        
021000*-----------------------------------------------------------------        
021100* Laufsummen fuer die Abschlussmeldung                                    
021200*-----------------------------------------------------------------        
021300 01  WS-TOTALS.                                                           
021400     05  WS-COUNT-TAS                PIC 9(09) COMP VALUE ZERO.           
021500     05  WS-COUNT-RSDS                PIC 9(09) COMP VALUE ZERO.          
021600     05  WS-COUNT-PET                   PIC 9(09) COMP VALUE ZERO.        
021700                                                                          
021800 PROCEDURE DIVISION.                                                      
021900******************************************************************        
022000* Steuerungs-Section                                                      
022100******************************************************************        
022200 A100-STEUERUNG SECTION.                                                  
022300 A100-00.                                                                 
022400     IF  SHOW-VERSION                                                     
022500     DISPLAY K-MODUL " VERSION " K-VERSION                                
022600     STOP RUN                                                             
022700     END-IF                                                               
022800                                                                          
022900     PERFORM B000-VORLAUF                                                 
023000                                                                          
023100     IF  PRG-OK                                                           
023200     PERFORM B100-VERARBEITUNG                                            
023300     END-IF                                                               
023400                                                                          
023500     PERFORM B090-ENDE                                                    
023600     STOP RUN                                                             
023700     .                                                                    
023800 A100-99.                                                                 
023900     EXIT.                                                                
024000                                                                          
024100******************************************************************        
024200* Vorlauf - Dateien oeffnen, RSDS-Tabelle aufbauen                        
024300******************************************************************        
024400 B000-VORLAUF SECTION.                                                    
024500 B000-00.                                                                 
024600     PERFORM C000-INIT                                                    
024700     PERFORM F100-OPEN-FILES                                              
024800                                                                          
024900     IF  PRG-OK                                                           
025000     PERFORM C100-LOAD-RSDS                                               
025100     END-IF                                                               
025200     .                                                                    
025300 B000-99.                                                                 
025400     EXIT.                                                                
025500                                                                          
025600******************************************************************        
025700* Nachlauf - Abschlussmeldung und Dateien schliessen                      
025800******************************************************************        
025900 B090-ENDE SECTION.                                                       
026000 B090-00.                                                                 
026100     DISPLAY " *----------------------------------------*"                
026200     DISPLAY " *  PETCAL0E - KONTROLLTOTALE                "              
026300     DISPLAY " *----------------------------------------*"                
026400     MOVE WS-COUNT-TAS           TO D-NUM9                                
026500     DISPLAY " *  TAS-SAETZE GELESEN        = " D-NUM9                    
026600     MOVE WS-COUNT-RSDS          TO D-NUM9                                
026700     DISPLAY " *  RSDS-SAETZE GELESEN       = " D-NUM9                    
026800     MOVE WS-COUNT-PET           TO D-NUM9                                
026900     DISPLAY " *  PET-REC GESCHRIEBEN       = " D-NUM9                    
027000     DISPLAY " *----------------------------------------*"                
027100                                                                          
027200     IF  PRG-ABBRUCH                                                      
027300     DISPLAY " *       ABBRUCH PETCAL0E                   *"              
027400     ELSE                                                                 
027500     DISPLAY " *       ENDE PETCAL0E                      *"              
027600     END-IF                                                               
027700     PERFORM F900-CLOSE-ALL                                               
027800     .                                                                    
027900 B090-99.                                                                 
028000     EXIT.                                                                
028100                                                                          
028200******************************************************************        
028300* Verarbeitung - TAS-STORE lesen, RSDS nachschlagen, bei Tages-           
028400* bzw. Kachelwechsel das PET-REC schreiben                                
028500******************************************************************        
028600 B100-VERARBEITUNG SECTION.                                               
028700 B100-00.                                                                 
028800     PERFORM C200-READ-TAS                                                
028900     PERFORM C210-SATZ-VERARBEITEN UNTIL EOF-TAS                          
029000                                                                          
029100     IF  WS-TAG-CELL-ID NOT = ZERO                                        
029200     PERFORM C300-TAG-ABSCHLIESSEN                                        
029300     END-IF                                                               
029400     IF  WS-ZELLE-CELL-ID NOT = ZERO                                      
029500     PERFORM C950-ZELLENBERICHT                                           
029600     END-IF                                                               
029700     .                                                                    
029800 B100-99.                                                                 
029900     EXIT.                                                                
030000                                                                          
030100******************************************************************        
030200* Initialisierung von Feldern                                             
030300******************************************************************        
030400 C000-INIT SECTION.                                                       
030500 C000-00.                                                                 
030600     INITIALIZE SCHALTER WS-TOTALS WS-RSDS-TAB                            
030700     WS-TAG-WORK WS-ZELLE-WORK                                            
030800     DISPLAY " *----------------------------------------*"                
030900     DISPLAY " *  PETCAL0E - TAGES-PET NACH PRIESTLEY-TAYLOR"             
031000     DISPLAY " *----------------------------------------*"                
031100     .                                                                    
031200 C000-99.                                                                 
031300     EXIT.                                                                
031400                                                                          
031500******************************************************************        
031600* RSDS-Tabelle laden - RSDS-STORE ist bereits nach Kachel/Zeit            
031700* aufsteigend sortiert abgelegt (siehe NCLOAD0E)                          
031800******************************************************************        
031900 C100-LOAD-RSDS SECTION.                                                  
032000 C100-00.                                                                 
032100     PERFORM C110-READ-RSDS                                               
032200     PERFORM C120-RSDS-UEBERNEHMEN UNTIL EOF-RSDS                         
032300     .                                                                    
032400 C100-99.                                                                 
032500     EXIT.                                                                
032600                                                                          
032700 C110-READ-RSDS.                                                          
032800     READ RSDS-IN-FILE INTO MET-REC                                       
032900     AT END                                                               
033000     SET EOF-RSDS TO TRUE                                                 
033100     NOT AT END                                                           
033200     ADD 1 TO WS-COUNT-RSDS                                               
033300     END-READ                                                             
033400     .                                                                    
033500                                                                          
033600 C120-RSDS-UEBERNEHMEN.                                                   
033700     ADD 1 TO WS-RSDS-CT                                                  
033800     MOVE MET-CELL-ID  TO RS-CELL-ID(WS-RSDS-CT)                          
033900     MOVE MET-TIME     TO RS-TIME(WS-RSDS-CT)                             
034000     MOVE MET-VALUE    TO RS-VALUE(WS-RSDS-CT)                            
034100     PERFORM C110-READ-RSDS                                               
034200     .                                                                    
034300                                                                          
034400 C200-READ-TAS.                                                           
034500     READ TAS-IN-FILE INTO MET-REC                                        
034600     AT END                                                               
034700     SET EOF-TAS TO TRUE                                                  
034800     NOT AT END                                                           
034900     ADD 1 TO WS-COUNT-TAS                                                
035000     END-READ                                                             
035100     .                                                                    
035200                                                                          
035300******************************************************************        
035400* Einen TAS-Satz verarbeiten: passenden RSDS-Wert suchen, bei             
035500* Tages- oder Kachelwechsel den vorigen Tag abschliessen                  
035600******************************************************************        
035700 C210-SATZ-VERARBEITEN.                                                   
035800     PERFORM C220-RSDS-SUCHEN                                             
035900     IF  RSDS-FOUND                                                       
036000     IF  WS-TAG-CELL-ID = ZERO                                            
036100     PERFORM C240-TAG-INIT                                                
036200     ELSE                                                                 
036300     IF  MET-TIME-JJJJ NOT = WS-TAG-JJJJ                                  
036400     OR  MET-TIME-MM   NOT = WS-TAG-MM                                    
036500     OR  MET-TIME-TT   NOT = WS-TAG-TT                                    
036600     OR  MET-CELL-ID   NOT = WS-TAG-CELL-ID                               
036700     PERFORM C300-TAG-ABSCHLIESSEN                                        
036800     PERFORM C240-TAG-INIT                                                
036900     END-IF                                                               
037000     END-IF                                                               
037100     ADD MET-VALUE          TO WS-TAG-SUM-TAS                             
037200     ADD RS-VALUE(RS-IDX)   TO WS-TAG-SUM-RSDS                            
037300     ADD 1                  TO WS-TAG-ANZ                                 
037400     END-IF                                                               
037500     PERFORM C200-READ-TAS                                                
037600     .                                                                    
037700                                                                          
037800 C220-RSDS-SUCHEN.                                                        
037900     MOVE "N" TO WS-RSDS-FOUND                                            
038000     IF  WS-RSDS-CT > ZERO                                                
038100     SEARCH ALL RS-ENTRY                                                  
038200     WHEN RS-CELL-ID(RS-IDX) = MET-CELL-ID                                
038300     AND  RS-TIME(RS-IDX)    = MET-TIME                                   
038400     SET RSDS-FOUND TO TRUE                                               
038500     END-SEARCH                                                           
038600     END-IF                                                               
038700     .                                                                    
038800                                                                          
038900 C240-TAG-INIT.                                                           
039000     MOVE MET-CELL-ID  TO WS-TAG-CELL-ID                                  
039100     MOVE MET-TIME-JJJJ TO WS-TAG-JJJJ                                    
039200     MOVE MET-TIME-MM   TO WS-TAG-MM                                      
039300     MOVE MET-TIME-TT   TO WS-TAG-TT                                      
039400     MOVE ZERO TO WS-TAG-SUM-TAS WS-TAG-SUM-RSDS WS-TAG-ANZ               
039500     .                                                                    
039600                                                                          
039700******************************************************************        
039800* Tagesabschluss - Mittelwerte bilden, PET berechnen, PET-REC             
039900* schreiben und die Kachelsumme fortschreiben                             
040000******************************************************************        
040100 C300-TAG-ABSCHLIESSEN.                                                   
040200     COMPUTE WS-MEAN-TAS  ROUNDED =                                       
040300     WS-TAG-SUM-TAS / WS-TAG-ANZ                                          
040400     COMPUTE WS-MEAN-RSDS ROUNDED =                                       
040500     WS-TAG-SUM-RSDS / WS-TAG-ANZ                                         
040600                                                                          
040700     PERFORM C400-PT-BERECHNEN                                            
040800                                                                          
040900     MOVE WS-TAG-CELL-ID TO PET-CELL-ID                                   
041000     MOVE WS-TAG-JJJJ    TO PET-DATE-JJJJ                                 
041100     MOVE WS-TAG-MM      TO PET-DATE-MM                                   
041200     MOVE WS-TAG-TT      TO PET-DATE-TT                                   
041300     COMPUTE PET-VALUE ROUNDED = WS-PET                                   
041400                                                                          
041500     WRITE PET-OUT-RECORD FROM PET-REC                                    
041600     MOVE WS-FS-PET TO FILE-STATUS                                        
041700     IF  FILE-OK                                                          
041800     ADD 1 TO WS-COUNT-PET                                                
041900     ELSE                                                                 
042000     DISPLAY "FEHLER BEIM SCHREIBEN PETOUT - STATUS " FILE-STATUS         
042100     PERFORM Z999-ABBRUCH                                                 
042200     END-IF                                                               
042300                                                                          
042400     IF  WS-ZELLE-CELL-ID NOT = WS-TAG-CELL-ID                            
042500     IF  WS-ZELLE-CELL-ID NOT = ZERO                                      
042600     PERFORM C950-ZELLENBERICHT                                           
042700     END-IF                                                               
042800     MOVE WS-TAG-CELL-ID TO WS-ZELLE-CELL-ID                              
042900     MOVE ZERO           TO WS-ZELLE-COUNT                                
043000     MOVE PET-DATE        TO WS-ZELLE-FIRST-DATE                          
043100     END-IF                                                               
043200     ADD  1      TO WS-ZELLE-COUNT                                        
043300     MOVE PET-DATE TO WS-ZELLE-LAST-DATE                                  
043400     .                                                                    
043500                                                                          
043600******************************************************************        
043700* Priestley-Taylor-Formel (Magnus-Saettigungsdampfdruck, Steigung         
043800* der Saettigungskurve, Nettostrahlung in MJ/m2/Tag)                      
043900******************************************************************        
044000 C400-PT-BERECHNEN.                                                       
044100     COMPUTE WS-EXP-ARG =                                                 
044200     K-MAGNUS-B * WS-MEAN-TAS / (WS-MEAN-TAS + K-MAGNUS-C)                
044300     PERFORM C900-EXP-BERECHNEN                                           
044400     COMPUTE WS-ESTAR = K-MAGNUS-A * WS-EXP-RESULT                        
044500                                                                          
044600     COMPUTE WS-DELTA ROUNDED =                                           
044700     4098 * WS-ESTAR / (WS-MEAN-TAS + K-MAGNUS-C) ** 2                    
044800                                                                          
044900     COMPUTE WS-DELTA-DENOM = WS-DELTA + K-GAMMA                          
045000     COMPUTE WS-PT-RATIO ROUNDED = WS-DELTA / WS-DELTA-DENOM              
045100     COMPUTE WS-RN ROUNDED = WS-MEAN-RSDS * K-RAD-FAKTOR                  
045200     COMPUTE WS-PET ROUNDED = K-ALPHA * WS-PT-RATIO * WS-RN               
045300     .                                                                    
045400                                                                          
045500******************************************************************        
045600* Exponentialfunktion: Argument durch 16 teilen, Taylorreihe bis          
045700* zum 12. Glied bilden, anschliessend viermal quadrieren                  
045800******************************************************************        
045900 C900-EXP-BERECHNEN SECTION.                                              
046000 C900-00.                                                                 
046100     COMPUTE WS-EXP-REDUCED = WS-EXP-ARG / 16                             
046200     MOVE 1 TO WS-EXP-TERM                                                
046300     MOVE 1 TO WS-EXP-SUM                                                 
046400     MOVE 1 TO WS-EXP-N                                                   
046500     PERFORM C910-EXP-TERM-ADDIEREN UNTIL WS-EXP-N > 12                   
046600     MOVE WS-EXP-SUM TO WS-EXP-RESULT                                     
046700                                                                          
046800     MOVE 1 TO WS-EXP-K                                                   
046900     PERFORM C920-EXP-QUADRIEREN UNTIL WS-EXP-K > 4                       
047000     .                                                                    
047100 C900-99.                                                                 
047200     EXIT.                                                                
047300                                                                          
047400 C910-EXP-TERM-ADDIEREN.                                                  
047500     COMPUTE WS-EXP-TERM ROUNDED =                                        
047600     WS-EXP-TERM * WS-EXP-REDUCED / WS-EXP-N                              
047700     ADD WS-EXP-TERM TO WS-EXP-SUM                                        
047800     ADD 1 TO WS-EXP-N                                                    
047900     .                                                                    
048000                                                                          
048100 C920-EXP-QUADRIEREN.                                                     
048200     COMPUTE WS-EXP-RESULT ROUNDED =                                      
048300     WS-EXP-RESULT * WS-EXP-RESULT                                        
048400     ADD 1 TO WS-EXP-K                                                    
048500     .                                                                    
048600                                                                          
048700******************************************************************        
048800* Kachelbericht - Satzzahl und Datumsbereich der soeben abge-             
048900* schlossenen Kachel anzeigen                                             
049000******************************************************************        
049100 C950-ZELLENBERICHT SECTION.                                              
049200 C950-00.                                                                 
049300     MOVE WS-ZELLE-CELL-ID TO D-NUM6                                      
049400     MOVE WS-ZELLE-COUNT   TO D-NUM9                                      
049500     DISPLAY " *  KACHEL " D-NUM6 " : " D-NUM9 " PET-REC, "               
049600     WS-ZELLE-FIRST-DATE " BIS " WS-ZELLE-LAST-DATE                       
049700     .                                                                    
049800 C950-99.                                                                 
049900     EXIT.                                                                
050000                                                                          
050100******************************************************************        
050200* Dateien oeffnen / schliessen                                            
050300******************************************************************        
050400 F100-OPEN-FILES SECTION.                                                 
050500 F100-00.                                                                 
050600     OPEN INPUT TAS-IN-FILE                                               
050700     MOVE WS-FS-TAS TO FILE-STATUS                                        
050800     IF  NOT FILE-OK                                                      
050900     DISPLAY "FEHLER BEIM OEFFNEN TASIN - STATUS " FILE-STATUS            
051000     SET PRG-ABBRUCH TO TRUE                                              
051100     END-IF                                                               
051200                                                                          
051300     OPEN INPUT RSDS-IN-FILE                                              
051400     MOVE WS-FS-RSDS TO FILE-STATUS                                       
051500     IF  NOT FILE-OK                                                      
051600     DISPLAY "FEHLER BEIM OEFFNEN RSDSIN - STATUS " FILE-STATUS           
051700     SET PRG-ABBRUCH TO TRUE                                              
051800     END-IF                                                               
051900                                                                          
052000     OPEN OUTPUT PET-OUT-FILE                                             
052100     MOVE WS-FS-PET TO FILE-STATUS                                        
052200     IF  NOT FILE-OK                                                      
052300     DISPLAY "FEHLER BEIM OEFFNEN PETOUT - STATUS " FILE-STATUS           
052400     SET PRG-ABBRUCH TO TRUE                                              
052500     END-IF                                                               
052600     .                                                                    
052700 F100-99.                                                                 
052800     EXIT.                                                                
052900                                                                          
053000 F900-CLOSE-ALL SECTION.                                                  
053100 F900-00.                                                                 
053200     CLOSE TAS-IN-FILE                                                    
053300     CLOSE RSDS-IN-FILE                                                   
053400     CLOSE PET-OUT-FILE                                                   
053500     .                                                                    
053600 F900-99.                                                                 
053700     EXIT.                                                                
053800                                                                          
053900******************************************************************        
054000* Abbruchbehandlung                                                       
054100******************************************************************        
054200 Z999-ABBRUCH SECTION.                                                    
054300 Z999-00.                                                                 
054400     SET PRG-ABBRUCH TO TRUE                                              
054500     PERFORM B090-ENDE                                                    
054600     STOP RUN                                                             
054700     .                                                                    
054800 Z999-99.                                                                 
054900     EXIT.                                                                
