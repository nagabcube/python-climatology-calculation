000100*****************************************************************         
000200* COPYBOOK        :: NCLREC0C                                             
000300* Letzte Aenderung :: 2001-05-03                                          
000400* Letzte Version   :: C.02.00                                             
000500* Kurzbeschreibung :: Satzbilder fuer den Gitterdaten-Lader               
000600*                     NCLOAD0E (Kachel-Register und Messwerte             
000700*                     Niederschlag/Temperatur/Strahlung)                  
000800*                                                                         
000900*-----------------------------------------------------------------        
001000* Vers. | Datum    | von | Kommentar                                      
001100*-------|----------|-----|----------------------------------------        
001200* A.00.00|1986-02-11| hrm | Neuerstellung - Kachel- und Messsatz          
001300* A.01.00|1987-09-03| hrm | Feld GRID-VALUE auf S9(7)V9(6) erweite        
001400* B.00.00|1991-04-22| jsk | Kachel-Satz um Laenge/Breite ergaenzt         
001500* B.01.00|1993-11-30| jsk | REDEFINES fuer Zeitstempel-Anteile            
001600* C.00.00|1998-06-19| bwt | Jahr-2000-Umstellung - GRID-TIME und          
001700*        |          |     | MET-TIME vierstellig gefuehrt (Y2K)           
001800* C.01.00|1999-01-08| bwt | CELL-ID-Anteile per REDEFINES ergaenzt        
001900* C.02.00|2001-05-03| bwt | MET-VALUE Wertebereich im Kommentar           
002000*        |          |     | praezisiert (Revisionswunsch Hydrologie)      
002100*-----------------------------------------------------------------        
002200*                                                                         
002300* Drei Satzarten werden hier gefuehrt:                                    
002400*   GRD-REC  - Eingabesatz des Gitterdaten-Extrakts (roh, je              
002500*              Variable/Gitterpunkt/Zeitschritt eine Zeile)               
002600*   CLR-REC  - Kachel-Register (ein Satz je Kachel im Basin-Fenste        
002700*   MET-REC  - Messwertsatz, je Variable (PR/TAS/RSDS) eine eigene        
002800*              Datei, gleiches Satzbild                                   
002900*                                                                         
003000*****************************************************************         
003100*                                                                         
003200* GRD-REC - Eingabesatz Gitterdaten (roh, vor Umrechnung)                 
003300*                                                                         
003400 01  GRD-REC.                                                             
003500     05  GRID-VAR                PIC X(04).                               
003600     05  GRID-ROW                PIC 9(03).                               
003700     05  GRID-COL                PIC 9(03).                               
003800     05  GRID-LON                PIC S9(03)V9(08).                        
003900     05  GRID-LAT                PIC S9(03)V9(08).                        
004000     05  GRID-TIME                PIC X(16).                              
004100     05  GRID-TIME-ANTEILE REDEFINES GRID-TIME.                           
004200         10  GRID-TIME-JJJJ       PIC X(04).                              
004300         10  FILLER               PIC X(01).                              
004400         10  GRID-TIME-MM         PIC X(02).                              
004500         10  FILLER               PIC X(01).                              
004600         10  GRID-TIME-TT         PIC X(02).                              
004700         10  FILLER               PIC X(01).                              
004800         10  GRID-TIME-HH         PIC X(02).                              
004900         10  FILLER               PIC X(01).                              
005000         10  GRID-TIME-MI         PIC X(02).                              
005100     05  GRID-VALUE               PIC S9(07)V9(06).                       
005200     05  FILLER                   PIC X(16).                              
005300*                                                                         
005400* CLR-REC - Kachel-Register (ein Satz je Kachel)                          
005500*                                                                         
005600 01  CLR-REC.                                                             
005700     05  CLR-CELL-ID              PIC 9(06).                              
005800     05  CLR-CELL-ID-ANTEILE REDEFINES CLR-CELL-ID.                       
005900         10  CLR-CELL-COL         PIC 9(03).                              
006000         10  CLR-CELL-ROWP        PIC 9(03).                              
006100     05  CLR-CELL-LON             PIC S9(03)V9(08).                       
006200     05  CLR-CELL-LAT             PIC S9(03)V9(08).                       
006300     05  FILLER                   PIC X(10).                              
006400*                                                                         
006500* MET-REC - Messwertsatz (je Variable PR / TAS / RSDS eine Datei,         
006600*           gleiches Satzbild, Schluessel MET-TIME + MET-CELL-ID)         
006700*                                                                         
006800 01  MET-REC.                                                             
006900     05  MET-TIME                 PIC X(16).                              
007000     05  MET-TIME-ANTEILE REDEFINES MET-TIME.                             
007100         10  MET-TIME-JJJJ        PIC X(04).                              
007200         10  FILLER               PIC X(01).                              
007300         10  MET-TIME-MM          PIC X(02).                              
007400         10  FILLER               PIC X(01).                              
007500         10  MET-TIME-TT          PIC X(02).                              
007600         10  FILLER               PIC X(01).                              
007700         10  MET-TIME-HH          PIC X(02).                              
007800         10  FILLER               PIC X(01).                              
007900         10  MET-TIME-MI          PIC X(02).                              
008000     05  MET-CELL-ID               PIC 9(06).                             
008100     05  MET-VALUE                 PIC S9(07)V9(06).                      
008200     05  FILLER                    PIC X(14).                             
