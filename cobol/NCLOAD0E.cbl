000100 IDENTIFICATION DIVISION.                                                 
000200                                                                          
000300 PROGRAM-ID.     NCLOAD0E.                                                
000400 AUTHOR.         H. ROTTMANN.                                             
000500 INSTALLATION.   WSOFT RECHENZENTRUM KARLSRUHE.                           
000600 DATE-WRITTEN.   1986-02-11.                                              
000700 DATE-COMPILED.                                                           
000800 SECURITY.       NUR FUER INTERNEN GEBRAUCH - ABTEILUNG HYDRO-EDV.        
000900                                                                          
001000*****************************************************************         
001100* Letzte Aenderung :: 2001-06-12                                          
001200* Letzte Version   :: C.04.00                                             
001300* Kurzbeschreibung :: Lader fuer Gitter-Wetterdaten (Becken NEMTI)        
001400*                     Baut das Kachel-Register und die Messwert-          
001500*                     Ablagen fuer Niederschlag/Temperatur/Strahlu        
001600*                                                                         
001700*-----------------------------------------------------------------        
001800* Vers. | Datum    | von | Kommentar                                      
001900*-------|----------|-----|----------------------------------------        
002000* A.00.00|1986-02-11| hrm | Neuerstellung                                 
002100* A.01.00|1986-09-30| hrm | Umrechnung Niederschlag kg/m2/s -> mm/        
002200* A.02.00|1987-04-18| hrm | Umrechnung Temperatur Kelvin -> Celsiu        
002300* B.00.00|1989-11-02| jsk | Kachel-Register mit Begrenzungsbox NEM        
002400* B.01.00|1990-05-14| jsk | Zeitstandardisierung (Stundenverschieb        
002500* B.02.00|1992-08-09| jsk | Doppelte Kacheln in Register abgefange        
002600* B.03.00|1994-01-27| jsk | Totalzaehler je Variable ergaenzt             
002700* C.00.00|1996-10-03| bwt | Zweiter Durchlauf ueber GRIDIN getrenn        
002800*        |          |     | von Registerlauf (klarere Kontrolle)          
002900* C.01.00|1998-03-12| bwt | Schaltjahr-Pruefung in Datumsroutine          
003000* C.02.00|1998-11-20| bwt | Jahr-2000-Umstellung - Jahresfelder           
003100*        |          |     | vierstellig, Schaltjahrformel auf 2000        
003200*        |          |     | hin ueberprueft (Y2K)                         
003300* C.03.00|1999-02-04| bwt | Abbruch bei leerem GRIDIN-Bestand             
003400* C.04.00|2001-06-12| bwt | GRIDIN-Bestand gegen leere GRID-VALUE-        
003500*        |          |     | Satzbloecke abgesichert (Sensorausfall NEMTI) 
003600*-----------------------------------------------------------------        
003700*                                                                         
003800* Programmbeschreibung                                                    
003900* --------------------                                                    
004000*                                                                         
004100* Liest den Gitterdaten-Extrakt GRIDIN (sortiert nach Variable,           
004200* dann Zeit). Im ersten Durchlauf wird fuer jeden innerhalb der           
004300* Begrenzungsbox liegenden Gitterpunkt ein Kachel-Satz (CLR-REC)          
004400* in CELLOUT geschrieben, doppelte Kacheln werden abgefangen. Im          
004500* zweiten Durchlauf wird je Satz die Einheitenumrechnung und die          
004600* Zeitstandardisierung durchgefuehrt und ein Messwertsatz (MET-REC        
004700* in die zur Variable passende Ablage (PRSTORE/TASSTORE/RSDSTORE)         
004800* geschrieben.                                                            
004900*                                                                         
005000******************************************************************        
005100                                                                          
005200 ENVIRONMENT DIVISION.                                                    
005300                                                                          
005400 CONFIGURATION SECTION.                                                   
005500                                                                          
005600 SPECIAL-NAMES.                                                           
005700     SWITCH-15 IS ANZEIGE-VERSION                                         
005800         ON STATUS IS SHOW-VERSION                                        
005900     CLASS ALPHNUM IS "0123456789"                                        
006000                      "abcdefghijklmnopqrstuvwxyz"                        
006100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
006200                      " .,;-_!$%&/=*+".                                   
006300                                                                          
006400 INPUT-OUTPUT SECTION.                                                    
006500                                                                          
006600 FILE-CONTROL.                                                            
006700 SELECT GRID-IN-FILE   ASSIGN TO GRIDIN                                   
006800     FILE STATUS IS WS-FS-GRID.                                           
006900 SELECT CELLS-FILE     ASSIGN TO CELLOUT                                  
007000     FILE STATUS IS WS-FS-CELL.                                           
007100 SELECT PR-STORE-FILE  ASSIGN TO PRSTORE                                  
007200     FILE STATUS IS WS-FS-PR.                                             
007300 SELECT TAS-STORE-FILE ASSIGN TO TASSTORE                                 
007400     FILE STATUS IS WS-FS-TAS.                                            
007500 SELECT RSDS-STORE-FILE ASSIGN TO RSDSTORE                                
007600     FILE STATUS IS WS-FS-RSDS.                                           
007700                                                                          
007800 DATA DIVISION.                                                           
007900                                                                          
008000 FILE SECTION.                                                            
008100                                                                          
008200 FD  GRID-IN-FILE                                                         
008300     LABEL RECORD STANDARD                                                
008400     RECORDING MODE F.                                                    
008500 01  GRID-IN-RECORD          PIC X(80).                                   
008600                                                                          
008700 FD  CELLS-FILE                                                           
008800     LABEL RECORD STANDARD                                                
008900     RECORDING MODE F.                                                    
009000 01  CELLS-RECORD            PIC X(40).                                   
009100                                                                          
009200 FD  PR-STORE-FILE                                                        
009300     LABEL RECORD STANDARD                                                
009400     RECORDING MODE F.                                                    
009500 01  PR-STORE-RECORD         PIC X(50).                                   
009600                                                                          
009700 FD  TAS-STORE-FILE                                                       
009800     LABEL RECORD STANDARD                                                
009900     RECORDING MODE F.                                                    
010000 01  TAS-STORE-RECORD        PIC X(50).                                   
010100                                                                          
010200 FD  RSDS-STORE-FILE                                                      
010300     LABEL RECORD STANDARD                                                
010400     RECORDING MODE F.                                                    
010500 01  RSDS-STORE-RECORD       PIC X(50).                                   
010600                                                                          
010700 WORKING-STORAGE SECTION.                                                 
010800*-----------------------------------------------------------------        
010900* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
011000*-----------------------------------------------------------------        
011100 01  COMP-FELDER.                                                         
011200     05  C4-ANZ              PIC S9(04) COMP.                             
011300     05  C4-I1               PIC S9(04) COMP.                             
011400     05  C4-I2                PIC S9(04) COMP.                            
011500     05  C9-COUNT            PIC S9(09) COMP.                             
011600*-----------------------------------------------------------------        
011700* Display-Felder: Praefix D                                               
011800*-----------------------------------------------------------------        
011900 01  DISPLAY-FELDER.                                                      
012000     05  D-NUM4              PIC -9(04).                                  
012100     05  D-NUM6              PIC  9(06).                                  
012200     05  D-NUM9              PIC  9(09).                                  
012300*-----------------------------------------------------------------        
012400* Felder mit konstantem Inhalt: Praefix K                                 
012500*-----------------------------------------------------------------        
012600 01  KONSTANTE-FELDER.                                                    
012700     05  K-MODUL             PIC X(08)  VALUE "NCLOAD0E".                 
012800     05  K-VERSION           PIC X(08)  VALUE "C.04.00 ".                 
012900*----------------------------------------------------------------*        
013000* Conditional-Felder                                                      
013100*----------------------------------------------------------------*        
013200 01  SCHALTER.                                                            
013300     05  FILE-STATUS         PIC X(02).                                   
013400     88  FILE-OK                     VALUE "00".                          
013500     88  FILE-NOK                     VALUE "01" THRU "99".               
013600     05  REC-STAT REDEFINES  FILE-STATUS.                                 
013700     10  FILE-STATUS1    PIC X.                                           
013800     88  FILE-EOF                 VALUE "1".                              
013900     88  FILE-INVALID             VALUE "2".                              
014000     88  FILE-PERMERR             VALUE "3".                              
014100     88  FILE-LOGICERR            VALUE "4".                              
014200     88  FILE-NONAME              VALUE "5" THRU "8".                     
014300     88  FILE-IMPLERR             VALUE "9".                              
014400     10  FILLER          PIC X.                                           
014500     05  PRG-STATUS          PIC 9       VALUE ZERO.                      
014600     88  PRG-OK                       VALUE ZERO.                         
014700     88  PRG-ABBRUCH                  VALUE 1.                            
014800     05  WS-EOF-GRID         PIC X       VALUE "N".                       
014900     88  EOF-GRID                     VALUE "Y".                          
015000*-----------------------------------------------------------------        
015100* Dateistatus je Datei                                                    
015200*-----------------------------------------------------------------        
015300 01  WS-FILE-STATUSES.                                                    
015400     05  WS-FS-GRID          PIC X(02).                                   
015500     05  WS-FS-CELL          PIC X(02).                                   
015600     05  WS-FS-PR            PIC X(02).                                   
015700     05  WS-FS-TAS           PIC X(02).                                   
015800     05  WS-FS-RSDS          PIC X(02).                                   
015900*-----------------------------------------------------------------        
016000* weitere Arbeitsfelder                                                   
016100*-----------------------------------------------------------------        
016200 01  WORK-FELDER.                                                         
016300     05  W-DUMMY             PIC X(02).                                   
016400*-----------------------------------------------------------------        
016500* Datum-/Uhrzeitfelder des Programmlaufs                                  
016600*-----------------------------------------------------------------        
016700 01  WS-RUN-DATE.                                                         
016800     05  WS-RUN-YY           PIC 9(02).                                   
016900     05  WS-RUN-MM           PIC 9(02).                                   
017000     05  WS-RUN-DD           PIC 9(02).                                   
017100 01  WS-RUN-TIME.                                                         
017200     05  WS-RUN-HH           PIC 9(02).                                   
017300     05  WS-RUN-MI           PIC 9(02).                                   
017400     05  WS-RUN-SS           PIC 9(02).                                   
017500     05  WS-RUN-HS           PIC 9(02).                                   
017600*-----------------------------------------------------------------        
017700* COPY der Satzbilder NCLOADER                                            
017800*-----------------------------------------------------------------        
017900 COPY NCLREC0C OF "=COBCPY".                                              
018000                                                                          
018100 01  WS-GRID-IN-ANTEILE REDEFINES GRID-IN-RECORD.                         
018200     05  FILLER              PIC X(80).                                   
018300                                                                          
018400*-----------------------------------------------------------------        
018500* Begrenzungsbox des Teileinzugsgebiets NEMTI                             
018600*-----------------------------------------------------------------        
018700 01  WS-BOX-LIMITS.                                                       
018800     05  WS-BOX-LON-MIN      PIC S9(03)V9(08) VALUE 19.74000000.          
018900     05  WS-BOX-LON-MAX      PIC S9(03)V9(08) VALUE 20.02000000.          
019000     05  WS-BOX-LAT-MIN      PIC S9(03)V9(08) VALUE 47.98000000.          
019100     05  WS-BOX-LAT-MAX      PIC S9(03)V9(08) VALUE 48.18000000.          
019200 01  WS-GRID-ROW-MAX         PIC 9(03) VALUE 411.                         
019300                                                                          
019400*-----------------------------------------------------------------        
019500* Kachel-Register (Vermeidung doppelter Kacheln im ersten Durchlau        
019600*-----------------------------------------------------------------        
019700 01  WS-CELL-TAB.                                                         
019800     05  WS-CELL-TAB-CT      PIC S9(04) COMP VALUE ZERO.                  
019900     05  WS-CELL-ENTRY       PIC 9(06) OCCURS 500 TIMES.                  
020000                                                                          
020100*-----------------------------------------------------------------        
020200* Laufsummen fuer die Abschlussmeldung                                    
020300*-----------------------------------------------------------------        
020400 01  WS-TOTALS.                                                           
020500     05  WS-CELLS-WRITTEN    PIC 9(06) COMP VALUE ZERO.                   
020600     05  WS-ROWS-GRID-READ   PIC 9(09) COMP VALUE ZERO.                   
020700     05  WS-ROWS-PR          PIC 9(09) COMP VALUE ZERO.                   
020800     05  WS-ROWS-TAS         PIC 9(09) COMP VALUE ZERO.                   
020900     05  WS-ROWS-RSDS        PIC 9(09) COMP VALUE ZERO.                   
021000                                                                          
021100*-----------------------------------------------------------------        
021200* Zeitstandardisierung und Schaltjahrtabelle                              
021300*-----------------------------------------------------------------        
021400 01  WS-DATE-WORK.                                                        
021500     05  WS-DW-YYYY          PIC 9(04).                                   
021600     05  WS-DW-MM            PIC 9(02).                                   
021700     05  WS-DW-DD            PIC 9(02).                                   
021800     05  WS-DW-HH            PIC 9(02).                                   
021900     05  WS-DW-MI            PIC 9(02).                                   
022000                                                                          
022100 01  WS-DIM-CONST            PIC X(24)                                    
022200     VALUE "312831303130313130313031".                                    
022300 01  WS-DIM-TABLE REDEFINES WS-DIM-CONST.                                 
022400     05  WS-DIM              PIC 9(02) OCCURS 12 TIMES.                   
022500                                                                          
022600 01  WS-LEAP-WORK.                                                        
022700     05  WS-LEAP-Q           PIC S9(04) COMP.                             
022800     05  WS-LEAP-R4          PIC S9(04) COMP.                             
022900     05  WS-LEAP-R100        PIC S9(04) COMP.                             
023000     05  WS-LEAP-R400        PIC S9(04) COMP.                             
023100                                                                          
023200 PROCEDURE DIVISION.                                                      
023300******************************************************************        
023400* Steuerungs-Section                                                      
023500******************************************************************        
023600 A100-STEUERUNG SECTION.                                                  
023700 A100-00.                                                                 
023800     IF  SHOW-VERSION                                                     
023900     DISPLAY K-MODUL " VERSION " K-VERSION                                
024000     STOP RUN                                                             
024100     END-IF                                                               
024200                                                                          
024300     PERFORM B000-VORLAUF                                                 
024400                                                                          
024500     IF  PRG-OK                                                           
024600     PERFORM B100-VERARBEITUNG                                            
024700     END-IF                                                               
024800                                                                          
024900     PERFORM B090-ENDE                                                    
025000     STOP RUN                                                             
025100     .                                                                    
025200 A100-99.                                                                 
025300     EXIT.                                                                
025400                                                                          
025500******************************************************************        
025600* Vorlauf - Dateien oeffnen                                               
025700******************************************************************        
025800 B000-VORLAUF SECTION.                                                    
025900 B000-00.                                                                 
026000     PERFORM C000-INIT                                                    
026100     PERFORM F100-OPEN-GRID                                               
026200                                                                          
026300     IF  PRG-OK                                                           
026400     PERFORM F110-OPEN-OUTPUTS                                            
026500     END-IF                                                               
026600     .                                                                    
026700 B000-99.                                                                 
026800     EXIT.                                                                
026900                                                                          
027000******************************************************************        
027100* Nachlauf - Abschlussmeldung und Dateien schliessen                      
027200******************************************************************        
027300 B090-ENDE SECTION.                                                       
027400 B090-00.                                                                 
027500     DISPLAY " *----------------------------------------*"                
027600     DISPLAY " *  NCLOAD0E - KONTROLLTOTALE               "               
027700     DISPLAY " *----------------------------------------*"                
027800     MOVE WS-CELLS-WRITTEN  TO D-NUM6                                     
027900     DISPLAY " *  KACHELN ANGELEGT      = " D-NUM6                        
028000     MOVE WS-ROWS-GRID-READ TO D-NUM9                                     
028100     DISPLAY " *  SAETZE GRIDIN GELESEN = " D-NUM9                        
028200     MOVE WS-ROWS-PR        TO D-NUM9                                     
028300     DISPLAY " *  SAETZE PRSTORE        = " D-NUM9                        
028400     MOVE WS-ROWS-TAS       TO D-NUM9                                     
028500     DISPLAY " *  SAETZE TASSTORE       = " D-NUM9                        
028600     MOVE WS-ROWS-RSDS      TO D-NUM9                                     
028700     DISPLAY " *  SAETZE RSDSSTORE      = " D-NUM9                        
028800     DISPLAY " *----------------------------------------*"                
028900                                                                          
029000     IF  PRG-ABBRUCH                                                      
029100     DISPLAY " *       ABBRUCH NCLOAD0E                 *"                
029200     ELSE                                                                 
029300     DISPLAY " *       ENDE NCLOAD0E                    *"                
029400     END-IF                                                               
029500     PERFORM F900-CLOSE-ALL                                               
029600     .                                                                    
029700 B090-99.                                                                 
029800     EXIT.                                                                
029900                                                                          
030000******************************************************************        
030100* Verarbeitung - zwei Durchlaeufe ueber GRIDIN                            
030200******************************************************************        
030300 B100-VERARBEITUNG SECTION.                                               
030400 B100-00.                                                                 
030500     PERFORM C100-ZELLENPASS                                              
030600     PERFORM F150-GRID-REWIND                                             
030700     IF  PRG-OK                                                           
030800     PERFORM C200-DATENPASS                                               
030900     END-IF                                                               
031000     .                                                                    
031100 B100-99.                                                                 
031200     EXIT.                                                                
031300                                                                          
031400******************************************************************        
031500* Initialisierung von Feldern                                             
031600******************************************************************        
031700 C000-INIT SECTION.                                                       
031800 C000-00.                                                                 
031900     INITIALIZE SCHALTER WS-TOTALS WS-CELL-TAB                            
032000     ACCEPT WS-RUN-DATE FROM DATE                                         
032100     ACCEPT WS-RUN-TIME FROM TIME                                         
032200     DISPLAY " *----------------------------------------*"                
032300     DISPLAY " *  NCLOAD0E - LADER GITTERDATEN NEMTI      "               
032400     DISPLAY " *----------------------------------------*"                
032500     .                                                                    
032600 C000-99.                                                                 
032700     EXIT.                                                                
032800                                                                          
032900******************************************************************        
033000* Erster Durchlauf - Kachel-Register aufbauen                             
033100******************************************************************        
033200 C100-ZELLENPASS SECTION.                                                 
033300 C100-00.                                                                 
033400     PERFORM C110-READ-GRID-1                                             
033500     PERFORM C120-ZELLE-PRUEFEN UNTIL EOF-GRID                            
033600     .                                                                    
033700 C100-99.                                                                 
033800     EXIT.                                                                
033900                                                                          
034000 C110-READ-GRID-1.                                                        
034100     READ GRID-IN-FILE INTO GRD-REC                                       
034200     AT END                                                               
034300     SET EOF-GRID TO TRUE                                                 
034400     NOT AT END                                                           
034500     ADD 1 TO WS-ROWS-GRID-READ                                           
034600     END-READ                                                             
034700     .                                                                    
034800                                                                          
034900 C120-ZELLE-PRUEFEN.                                                      
035000     IF  GRID-LON NOT < WS-BOX-LON-MIN                                    
035100     AND GRID-LON NOT > WS-BOX-LON-MAX                                    
035200     AND GRID-LAT NOT < WS-BOX-LAT-MIN                                    
035300     AND GRID-LAT NOT > WS-BOX-LAT-MAX                                    
035400     PERFORM C130-ZELLE-SPEICHERN                                         
035500     END-IF                                                               
035600     PERFORM C110-READ-GRID-1                                             
035700     .                                                                    
035800                                                                          
035900******************************************************************        
036000* Kachel-ID bilden, Duplikate abfangen, Kachel-Satz schreiben             
036100******************************************************************        
036200 C130-ZELLE-SPEICHERN.                                                    
036300     COMPUTE CLR-CELL-ROWP = WS-GRID-ROW-MAX - GRID-ROW                   
036400     COMPUTE CLR-CELL-ID = (GRID-COL * 1000) + CLR-CELL-ROWP              
036500     MOVE ZERO TO C4-I1                                                   
036600     MOVE ZERO TO C4-ANZ                                                  
036700     PERFORM C140-ZELLE-SUCHEN                                            
036800     UNTIL C4-I1 NOT < WS-CELL-TAB-CT                                     
036900     OR C4-ANZ > ZERO                                                     
037000     IF  C4-ANZ = ZERO                                                    
037100     ADD 1 TO WS-CELL-TAB-CT                                              
037200     MOVE CLR-CELL-ID TO WS-CELL-ENTRY(WS-CELL-TAB-CT)                    
037300     MOVE GRID-LON TO CLR-CELL-LON                                        
037400     MOVE GRID-LAT TO CLR-CELL-LAT                                        
037500     PERFORM C150-SCHREIBE-ZELLE                                          
037600     END-IF                                                               
037700     .                                                                    
037800                                                                          
037900 C140-ZELLE-SUCHEN.                                                       
038000     ADD 1 TO C4-I1                                                       
038100     IF  WS-CELL-ENTRY(C4-I1) = CLR-CELL-ID                               
038200     ADD 1 TO C4-ANZ                                                      
038300     END-IF                                                               
038400     .                                                                    
038500                                                                          
038600 C150-SCHREIBE-ZELLE.                                                     
038700     WRITE CELLS-RECORD FROM CLR-REC                                      
038800     MOVE WS-FS-CELL TO FILE-STATUS                                       
038900     IF  FILE-OK                                                          
039000     ADD 1 TO WS-CELLS-WRITTEN                                            
039100     ELSE                                                                 
039200     DISPLAY "FEHLER BEIM SCHREIBEN CELLOUT - STATUS "                    
039300     FILE-STATUS                                                          
039400     PERFORM Z999-ABBRUCH                                                 
039500     END-IF                                                               
039600     .                                                                    
039700                                                                          
039800******************************************************************        
039900* Zweiter Durchlauf - Messwerte umrechnen und schreiben                   
040000******************************************************************        
040100 C200-DATENPASS SECTION.                                                  
040200 C200-00.                                                                 
040300     PERFORM C210-READ-GRID-2                                             
040400     PERFORM C220-SATZ-VERARBEITEN UNTIL EOF-GRID                         
040500     .                                                                    
040600 C200-99.                                                                 
040700     EXIT.                                                                
040800                                                                          
040900 C210-READ-GRID-2.                                                        
041000     READ GRID-IN-FILE INTO GRD-REC                                       
041100     AT END                                                               
041200     SET EOF-GRID TO TRUE                                                 
041300     END-READ                                                             
041400     .                                                                    
041500                                                                          
041600 C220-SATZ-VERARBEITEN.                                                   
041700     IF  GRID-LON NOT < WS-BOX-LON-MIN                                    
041800     AND GRID-LON NOT > WS-BOX-LON-MAX                                    
041900     AND GRID-LAT NOT < WS-BOX-LAT-MIN                                    
042000     AND GRID-LAT NOT > WS-BOX-LAT-MAX                                    
042100     PERFORM C230-MESSWERT-BILDEN                                         
042200     END-IF                                                               
042300     PERFORM C210-READ-GRID-2                                             
042400     .                                                                    
042500                                                                          
042600 C230-MESSWERT-BILDEN.                                                    
042700     COMPUTE CLR-CELL-ROWP = WS-GRID-ROW-MAX - GRID-ROW                   
042800     COMPUTE MET-CELL-ID = (GRID-COL * 1000) + CLR-CELL-ROWP              
042900     PERFORM C300-ZEIT-STANDARDISIEREN                                    
043000     MOVE WS-DW-YYYY TO MET-TIME-JJJJ                                     
043100     MOVE WS-DW-MM   TO MET-TIME-MM                                       
043200     MOVE WS-DW-DD   TO MET-TIME-TT                                       
043300     MOVE WS-DW-HH   TO MET-TIME-HH                                       
043400     MOVE WS-DW-MI   TO MET-TIME-MI                                       
043500     MOVE "-"        TO MET-TIME(5:1)                                     
043600     MOVE "-"        TO MET-TIME(8:1)                                     
043700     MOVE " "        TO MET-TIME(11:1)                                    
043800     MOVE ":"        TO MET-TIME(14:1)                                    
043900     EVALUATE GRID-VAR                                                    
044000     WHEN "PR  "                                                          
044100     COMPUTE MET-VALUE = GRID-VALUE * 3600                                
044200     PERFORM C240-SCHREIBE-PR                                             
044300     WHEN "TAS "                                                          
044400     COMPUTE MET-VALUE = GRID-VALUE - 273.15                              
044500     PERFORM C250-SCHREIBE-TAS                                            
044600     WHEN "RSDS"                                                          
044700     MOVE GRID-VALUE TO MET-VALUE                                         
044800     PERFORM C260-SCHREIBE-RSDS                                           
044900     WHEN OTHER                                                           
045000     CONTINUE                                                             
045100     END-EVALUATE                                                         
045200     .                                                                    
045300                                                                          
045400 C240-SCHREIBE-PR.                                                        
045500     WRITE PR-STORE-RECORD FROM MET-REC                                   
045600     MOVE WS-FS-PR TO FILE-STATUS                                         
045700     IF  FILE-OK                                                          
045800     ADD 1 TO WS-ROWS-PR                                                  
045900     ELSE                                                                 
046000     DISPLAY "FEHLER BEIM SCHREIBEN PRSTORE - STATUS "                    
046100     FILE-STATUS                                                          
046200     PERFORM Z999-ABBRUCH                                                 
046300     END-IF                                                               
046400     .                                                                    
046500                                                                          
046600 C250-SCHREIBE-TAS.                                                       
046700     WRITE TAS-STORE-RECORD FROM MET-REC                                  
046800     MOVE WS-FS-TAS TO FILE-STATUS                                        
046900     IF  FILE-OK                                                          
047000     ADD 1 TO WS-ROWS-TAS                                                 
047100     ELSE                                                                 
047200     DISPLAY "FEHLER BEIM SCHREIBEN TASSTORE - STATUS "                   
047300     FILE-STATUS                                                          
047400     PERFORM Z999-ABBRUCH                                                 
047500     END-IF                                                               
047600     .                                                                    
047700                                                                          
047800 C260-SCHREIBE-RSDS.                                                      
047900     WRITE RSDS-STORE-RECORD FROM MET-REC                                 
048000     MOVE WS-FS-RSDS TO FILE-STATUS                                       
048100     IF  FILE-OK                                                          
048200     ADD 1 TO WS-ROWS-RSDS                                                
048300     ELSE                                                                 
048400     DISPLAY "FEHLER BEIM SCHREIBEN RSDSSTORE - STATUS "                  
048500     FILE-STATUS                                                          
048600     PERFORM Z999-ABBRUCH                                                 
048700     END-IF                                                               
048800     .                                                                    
048900                                                                          
049000******************************************************************        
049100* Zeitstandardisierung: Stunde 00..23 auf 00:00-Basis, Stunde 0           
049200* des Rohwerts rutscht auf 23:00 des Vortags (mit Monats-/                
049300* Jahreswechsel)                                                          
049400******************************************************************        
049500 C300-ZEIT-STANDARDISIEREN SECTION.                                       
049600 C300-00.                                                                 
049700     MOVE GRID-TIME-JJJJ TO WS-DW-YYYY                                    
049800     MOVE GRID-TIME-MM   TO WS-DW-MM                                      
049900     MOVE GRID-TIME-TT   TO WS-DW-DD                                      
050000     MOVE GRID-TIME-HH   TO WS-DW-HH                                      
050100     MOVE ZERO           TO WS-DW-MI                                      
050200                                                                          
050300     IF  WS-DW-HH = ZERO                                                  
050400     MOVE 23 TO WS-DW-HH                                                  
050500     PERFORM C310-VORTAG                                                  
050600     ELSE                                                                 
050700     SUBTRACT 1 FROM WS-DW-HH                                             
050800     END-IF                                                               
050900     .                                                                    
051000 C300-99.                                                                 
051100     EXIT.                                                                
051200                                                                          
051300******************************************************************        
051400* Datum um einen Tag zuruecksetzen (Monats-/Jahreswechsel,                
051500* Schaltjahrpruefung fuer Februar)                                        
051600******************************************************************        
051700 C310-VORTAG.                                                             
051800     IF  WS-DW-DD > 1                                                     
051900     SUBTRACT 1 FROM WS-DW-DD                                             
052000     ELSE                                                                 
052100     IF  WS-DW-MM > 1                                                     
052200     SUBTRACT 1 FROM WS-DW-MM                                             
052300     ELSE                                                                 
052400     MOVE 12 TO WS-DW-MM                                                  
052500     SUBTRACT 1 FROM WS-DW-YYYY                                           
052600     END-IF                                                               
052700     PERFORM C320-SCHALTJAHR-PRUEFEN                                      
052800     MOVE WS-DIM(WS-DW-MM) TO WS-DW-DD                                    
052900     END-IF                                                               
053000     .                                                                    
053100                                                                          
053200******************************************************************        
053300* Schaltjahrformel: durch 4 teilbar UND (nicht durch 100 teilbar          
053400* ODER durch 400 teilbar) - Februar auf 29 bzw. 28 Tage setzen            
053500******************************************************************        
053600 C320-SCHALTJAHR-PRUEFEN.                                                 
053700     DIVIDE WS-DW-YYYY BY 4   GIVING WS-LEAP-Q                            
053800     REMAINDER WS-LEAP-R4                                                 
053900     DIVIDE WS-DW-YYYY BY 100 GIVING WS-LEAP-Q                            
054000     REMAINDER WS-LEAP-R100                                               
054100     DIVIDE WS-DW-YYYY BY 400 GIVING WS-LEAP-Q                            
054200     REMAINDER WS-LEAP-R400                                               
054300     IF  WS-LEAP-R4 = ZERO                                                
054400     AND (WS-LEAP-R100 NOT = ZERO OR WS-LEAP-R400 = ZERO)                 
054500     MOVE 29 TO WS-DIM(2)                                                 
054600     ELSE                                                                 
054700     MOVE 28 TO WS-DIM(2)                                                 
054800     END-IF                                                               
054900     .                                                                    
055000                                                                          
055100******************************************************************        
055200* Dateien oeffnen / schliessen                                            
055300******************************************************************        
055400 F100-OPEN-GRID SECTION.                                                  
055500 F100-00.                                                                 
055600     OPEN INPUT GRID-IN-FILE                                              
055700     MOVE WS-FS-GRID TO FILE-STATUS                                       
055800     IF  FILE-OK                                                          
055900     CONTINUE                                                             
056000     ELSE                                                                 
056100     IF  WS-FS-GRID = "35"                                                
056200     DISPLAY "GRIDIN LEER ODER NICHT VORHANDEN"                           
056300     END-IF                                                               
056400     DISPLAY "FEHLER BEIM OEFFNEN GRIDIN - STATUS "                       
056500     FILE-STATUS                                                          
056600     SET PRG-ABBRUCH TO TRUE                                              
056700     END-IF                                                               
056800     .                                                                    
056900 F100-99.                                                                 
057000     EXIT.                                                                
057100                                                                          
057200 F110-OPEN-OUTPUTS SECTION.                                               
057300 F110-00.                                                                 
057400     OPEN OUTPUT CELLS-FILE                                               
057500     MOVE WS-FS-CELL TO FILE-STATUS                                       
057600     IF  NOT FILE-OK                                                      
057700     DISPLAY "FEHLER BEIM OEFFNEN CELLOUT - STATUS "                      
057800     FILE-STATUS                                                          
057900     SET PRG-ABBRUCH TO TRUE                                              
058000     END-IF                                                               
058100                                                                          
058200     OPEN OUTPUT PR-STORE-FILE                                            
058300     MOVE WS-FS-PR TO FILE-STATUS                                         
058400     IF  NOT FILE-OK                                                      
058500     DISPLAY "FEHLER BEIM OEFFNEN PRSTORE - STATUS "                      
058600     FILE-STATUS                                                          
058700     SET PRG-ABBRUCH TO TRUE                                              
058800     END-IF                                                               
058900                                                                          
059000     OPEN OUTPUT TAS-STORE-FILE                                           
059100     MOVE WS-FS-TAS TO FILE-STATUS                                        
059200     IF  NOT FILE-OK                                                      
059300     DISPLAY "FEHLER BEIM OEFFNEN TASSTORE - STATUS "                     
059400     FILE-STATUS                                                          
059500     SET PRG-ABBRUCH TO TRUE                                              
059600     END-IF                                                               
059700                                                                          
059800     OPEN OUTPUT RSDS-STORE-FILE                                          
059900     MOVE WS-FS-RSDS TO FILE-STATUS                                       
060000     IF  NOT FILE-OK                                                      
060100     DISPLAY "FEHLER BEIM OEFFNEN RSDSSTORE - STATUS "                    
060200     FILE-STATUS                                                          
060300     SET PRG-ABBRUCH TO TRUE                                              
060400     END-IF                                                               
060500     .                                                                    
060600 F110-99.                                                                 
060700     EXIT.                                                                
060800                                                                          
060900 F150-GRID-REWIND SECTION.                                                
061000 F150-00.                                                                 
061100     CLOSE GRID-IN-FILE                                                   
061200     OPEN INPUT GRID-IN-FILE                                              
061300     MOVE WS-FS-GRID TO FILE-STATUS                                       
061400     IF  NOT FILE-OK                                                      
061500     DISPLAY "FEHLER BEIM WIEDEROEFFNEN GRIDIN - STATUS "                 
061600     FILE-STATUS                                                          
061700     SET PRG-ABBRUCH TO TRUE                                              
061800     ELSE                                                                 
061900     MOVE "N" TO WS-EOF-GRID                                              
062000     END-IF                                                               
062100     .                                                                    
062200 F150-99.                                                                 
062300     EXIT.                                                                
062400                                                                          
062500 F900-CLOSE-ALL SECTION.                                                  
062600 F900-00.                                                                 
062700     CLOSE GRID-IN-FILE                                                   
062800     CLOSE CELLS-FILE                                                     
062900     CLOSE PR-STORE-FILE                                                  
063000     CLOSE TAS-STORE-FILE                                                 
063100     CLOSE RSDS-STORE-FILE                                                
063200     .                                                                    
063300 F900-99.                                                                 
063400     EXIT.                                                                
063500                                                                          
063600******************************************************************        
063700* Abbruchbehandlung                                                       
063800******************************************************************        
063900 Z999-ABBRUCH SECTION.                                                    
064000 Z999-00.                                                                 
064100     SET PRG-ABBRUCH TO TRUE                                              
064200     PERFORM B090-ENDE                                                    
064300     STOP RUN                                                             
064400     .                                                                    
064500 Z999-99.                                                                 
064600     EXIT.                                                                
