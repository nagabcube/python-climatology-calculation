000100*****************************************************************         
000200* COPYBOOK        :: PRCREC0C                                             
000300* Letzte Aenderung :: 2000-04-11                                          
000400* Letzte Version   :: B.03.00                                             
000500* Kurzbeschreibung :: Satzbilder fuer die Niederschlags-                  
000600*                     Aggregation PRCALC1E (Stundensummen und             
000700*                     Dreistundensummen aus dem Regenschreiber)           
000800*                                                                         
000900*-----------------------------------------------------------------        
001000* Vers. | Datum    | von | Kommentar                                      
001100*-------|----------|-----|----------------------------------------        
001200* A.00.00|1984-05-14| hrm | Neuerstellung - Regenschreiber-Satz           
001300* A.01.00|1985-01-09| hrm | Summensatz AGG-REC fuer 1h/3h ergaenzt        
001400* B.00.00|1990-08-27| jsk | RAIN-TIME auf 15-Minuten-Raster umgest        
001500* B.01.00|1993-02-18| jsk | REDEFINES RAIN-TIME-ANTEILE ergaenzt          
001600* B.02.00|1998-11-02| bwt | Jahr-2000-Umstellung - Datumsfelder           
001700*        |          |     | vierstellig gefuehrt (Y2K)                    
001800* B.03.00|2000-04-11| jsk | Kommentar zu RAIN-TIME-Raster ergaenzt        
001900*        |          |     | (15/30-Minuten-Schreiber)                     
002000*-----------------------------------------------------------------        
002100*                                                                         
002200* RIN-REC  - Eingabesatz Regenschreiber (unterstuendlich, z.B. 15'        
002300* AGG-REC  - Summensatz, gemeinsames Satzbild fuer die 1-Stunden-         
002400*            und die 3-Stunden-Ablage (Unterscheidung ueber die           
002500*            Zuordnung der Datei, nicht ueber das Satzbild)               
002600*                                                                         
002700*****************************************************************         
002800*                                                                         
002900* RIN-REC - Regenschreiber-Rohwert                                        
003000*                                                                         
003100 01  RIN-REC.                                                             
003200     05  RAIN-TIME                PIC X(16).                              
003300     05  RAIN-TIME-ANTEILE REDEFINES RAIN-TIME.                           
003400         10  RAIN-TIME-JJJJ        PIC X(04).                             
003500         10  FILLER                PIC X(01).                             
003600         10  RAIN-TIME-MM          PIC X(02).                             
003700         10  FILLER                PIC X(01).                             
003800         10  RAIN-TIME-TT          PIC X(02).                             
003900         10  FILLER                PIC X(01).                             
004000         10  RAIN-TIME-HH          PIC X(02).                             
004100         10  FILLER                PIC X(01).                             
004200         10  RAIN-TIME-MI          PIC X(02).                             
004300     05  RAIN-PR                   PIC S9(05)V9(04).                      
004400     05  FILLER                    PIC X(10).                             
004500*                                                                         
004600* AGG-REC - Summensatz (1-Stunden- bzw. 3-Stunden-Block)                  
004700*                                                                         
004800 01  AGG-REC.                                                             
004900     05  AGG-TIME                  PIC X(16).                             
005000     05  AGG-TIME-ANTEILE REDEFINES AGG-TIME.                             
005100         10  AGG-TIME-JJJJ         PIC X(04).                             
005200         10  FILLER                PIC X(01).                             
005300         10  AGG-TIME-MM           PIC X(02).                             
005400         10  FILLER                PIC X(01).                             
005500         10  AGG-TIME-TT           PIC X(02).                             
005600         10  FILLER                PIC X(01).                             
005700         10  AGG-TIME-HH           PIC X(02).                             
005800         10  FILLER                PIC X(01).                             
005900         10  AGG-TIME-MI           PIC X(02).                             
006000     05  AGG-PR                     PIC S9(05)V9(04).                     
006100     05  FILLER                    PIC X(10).                             
