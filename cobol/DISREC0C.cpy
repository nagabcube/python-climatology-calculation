000100*****************************************************************         
000200* COPYBOOK        :: DISREC0C                                             
000300* Letzte Aenderung :: 2001-09-26                                          
000400* Letzte Version   :: A.02.00                                             
000500* Kurzbeschreibung :: Satzbild der stochastischen Disaggregation          
000600*                     (Ausgabe DISAGG0E, eine Zeile je Ausgabestun        
000700*                                                                         
000800*-----------------------------------------------------------------        
000900* Vers. | Datum    | von | Kommentar                                      
001000*-------|----------|-----|----------------------------------------        
001100* A.00.00|1995-07-19| jsk | Neuerstellung                                 
001200* A.01.00|1999-04-20| bwt | Jahr-2000-Umstellung - D-TIME-3H und          
001300*        |          |     | D-TIME-1H vierstellig gefuehrt (Y2K)          
001400* A.02.00|2001-09-26| bwt | Kommentar zu D-MATCH-Werten um EXACT-         
001500*        |          |     | AVG/MONTHLY-AVG ergaenzt                      
001600*-----------------------------------------------------------------        
001700*                                                                         
001800* DSG-REC - eine Zeile je disaggregierter Stunde (drei Zeilen je          
001900*           Eingabesatz aus der PR-Vorhersage)                            
002000*           D-MATCH: EXACT / MONTHLY / EXACT-AVG / MONTHLY-AVG /          
002100*                    UNIFORM - siehe Auswahlhierarchie C200-SELECT        
002200*                                                                         
002300*****************************************************************         
002400*                                                                         
002500 01  DSG-REC.                                                             
002600     05  D-CELL-ID                 PIC 9(06).                             
002700     05  D-TIME-3H                 PIC X(16).                             
002800     05  D-TIME-1H                 PIC X(16).                             
002900     05  D-TIME-1H-ANTEILE REDEFINES D-TIME-1H.                           
003000         10  D-TIME-1H-JJJJ         PIC X(04).                            
003100         10  FILLER                 PIC X(01).                            
003200         10  D-TIME-1H-MM           PIC X(02).                            
003300         10  FILLER                 PIC X(01).                            
003400         10  D-TIME-1H-TT           PIC X(02).                            
003500         10  FILLER                 PIC X(01).                            
003600         10  D-TIME-1H-HH           PIC X(02).                            
003700         10  FILLER                 PIC X(03).                            
003800     05  D-PR-3H                   PIC S9(07)V9(06).                      
003900     05  D-HIB                     PIC 9(01).                             
004000     05  D-WEIGHT                  PIC S9(01)V9(06).                      
004100     05  D-MATCH                   PIC X(10).                             
004200     05  D-REF-YMDH                PIC X(16).                             
004300     05  D-PR-1H                   PIC S9(07)V9(06).                      
004400     05  FILLER                    PIC X(12).                             
