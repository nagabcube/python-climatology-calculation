000100*****************************************************************         
000200* COPYBOOK        :: WGTREC0C                                             
000300* Letzte Aenderung :: 2003-01-17                                          
000400* Letzte Version   :: A.03.00                                             
000500* Kurzbeschreibung :: Satzbild der Klimatologie-Gewichte                  
000600*                     (Ausgabe WEIGHTS0E, Eingabe DISAGG0E)               
000700*                                                                         
000800*-----------------------------------------------------------------        
000900* Vers. | Datum    | von | Kommentar                                      
001000*-------|----------|-----|----------------------------------------        
001100* A.00.00|1992-06-02| jsk | Neuerstellung                                 
001200* A.01.00|1994-10-11| jsk | Feld W-HIB (Stunde-im-Block) ergaenzt         
001300* A.02.00|1999-03-15| bwt | Jahr-2000-Umstellung - W-YMDH und             
001400*        |          |     | W-YEAR vierstellig gefuehrt (Y2K)             
001500* A.03.00|2003-01-17| bwt | Kommentar W-HIB-Wertebereich (0,1,2)          
001600*        |          |     | praezisiert                                   
001700*-----------------------------------------------------------------        
001800*                                                                         
001900* WGT-REC - ein Gewicht je (Jahr,Monat,Tag,Stunde-im-Block)               
002000*           W-HIB = 0,1,2 -> Lage der Stunde im 3-Stunden-Block           
002100*                                                                         
002200*****************************************************************         
002300*                                                                         
002400 01  WGT-REC.                                                             
002500     05  W-YMDH                    PIC X(16).                             
002600     05  W-YMDH-ANTEILE REDEFINES W-YMDH.                                 
002700         10  W-YMDH-JJJJ            PIC X(04).                            
002800         10  FILLER                 PIC X(01).                            
002900         10  W-YMDH-MM              PIC X(02).                            
003000         10  FILLER                 PIC X(01).                            
003100         10  W-YMDH-TT              PIC X(02).                            
003200         10  FILLER                 PIC X(01).                            
003300         10  W-YMDH-HH              PIC X(02).                            
003400         10  FILLER                 PIC X(03).                            
003500     05  W-YEAR                     PIC 9(04).                            
003600     05  W-MONTH                   PIC 9(02).                             
003700     05  W-DAY                     PIC 9(02).                             
003800     05  W-HOUR                    PIC 9(02).                             
003900     05  W-HIB                     PIC 9(01).                             
004000     05  W-WEIGHT                  PIC S9(01)V9(04).                      
004100     05  FILLER                    PIC X(14).                             
