000100*****************************************************************         
000200* COPYBOOK        :: PETREC0C                                             
000300* Letzte Aenderung :: 2002-10-02                                          
000400* Letzte Version   :: A.02.00                                             
000500* Kurzbeschreibung :: Satzbild der taeglichen potentiellen                
000600*                     Evapotranspiration (Ausgabe PETCAL0E)               
000700*                                                                         
000800*-----------------------------------------------------------------        
000900* Vers. | Datum    | von | Kommentar                                      
001000*-------|----------|-----|----------------------------------------        
001100* A.00.00|1996-03-08| jsk | Neuerstellung                                 
001200* A.01.00|1999-05-11| bwt | Jahr-2000-Umstellung - PET-DATE               
001300*        |          |     | vierstellig gefuehrt (Y2K)                    
001400* A.02.00|2002-10-02| hrm | Kommentar Feldbreite PET-VALUE gegen Ueberlauf
001500*        |          |     | bei Extremtagen gegengeprueft                 
001600*-----------------------------------------------------------------        
001700*                                                                         
001800* PET-REC - ein Satz je Kachel und Kalendertag                            
001900*           (Priestley-Taylor-Tagesreihe fuer die hydrologische           
002000*           Weiterverarbeitung)                                           
002100*                                                                         
002200*****************************************************************         
002300*                                                                         
002400 01  PET-REC.                                                             
002500     05  PET-CELL-ID               PIC 9(06).                             
002600     05  PET-DATE                  PIC X(10).                             
002700     05  PET-DATE-ANTEILE REDEFINES PET-DATE.                             
002800         10  PET-DATE-JJJJ          PIC X(04).                            
002900         10  FILLER                 PIC X(01).                            
003000         10  PET-DATE-MM            PIC X(02).                            
003100         10  FILLER                 PIC X(01).                            
003200         10  PET-DATE-TT            PIC X(02).                            
003300     05  PET-VALUE                 PIC S9(04)V9(04).                      
003400     05  FILLER                    PIC X(16).                             
